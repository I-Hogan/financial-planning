000100******************************************************************        
000110* PROGRAM  FPLGRW01                                              *        
000120* LANGUAGE COBOL                                                 *        
000130                                                                          
000140* THIS IS THE MAIN BATCH DRIVER FOR THE RETIREMENT PLAN          *        
000150* SIMULATION SUITE.  IT READS THE SINGLE PARAM RECORD AND THE    *        
000160* EVTIN EVENT STREAM, THEN WALKS THE PLAN YEAR BY YEAR - FOR     *        
000170* EACH YEAR IT APPLIES THAT YEARS EVENTS (CALL FPLEVT01),        *        
000180* DERIVES INCOME/CONTRIBUTION/SPENDING, CONTRIBUTES, SPENDS,     *        
000190* WITHDRAWS UNDER AN ACTIVE POLICY AND CREDITS RETURNS (CALL     *        
000200* FPLINV01), AND WRITES ONE RPTOUT DETAIL LINE IN YEAR-ZERO      *        
000210* DOLLARS.  FPLGRW01 OWNS THE MASTER PLAN-COMM-AREA FOR THE      *        
000220* WHOLE RUN.                                                     *        
000230******************************************************************        
000240                                                                          
000250 IDENTIFICATION DIVISION.                                                 
000260 PROGRAM-ID. FPLGRW01.                                                    
000270 AUTHOR. R.HALLORAN.                                                      
000280 INSTALLATION. DOMINION ACTUARIAL SERVICES LTD.                           
000290 DATE-WRITTEN. 01/09/89.                                                  
000300 DATE-COMPILED.                                                           
000310 SECURITY. CONFIDENTIAL - CLIENT RETIREMENT DATA - INTERNAL USE           
000320     ONLY.                                                                
000330                                                                          
000340******************************************************************        
000350* CHANGE LOG                                                     *        
000360* DATE      BY   REQUEST    DESCRIPTION                          *        
000370* --------  ---  ---------  ------------------------------------ *        
000380* 01/09/89  RH   ORIG       ORIGINAL CODING - TIES FPLTAX01,     *        
000390*                          FPLINV01 AND FPLEVT01 TOGETHER UNDER  *        
000400*                          ONE PLAN-YEAR LOOP.                   *        
000410* 03/14/90  RH   CR-90-002  CONTRIBUTION WALK CORRECTED TO       *        
000420*                          RETURN AN UNPLACEABLE REMAINDER TO    *        
000430*                          FREE CASH INSTEAD OF DROPPING IT.     *        
000440* 11/02/92  JK   CR-92-008  WITHDRAWAL POLICY WIRED TO THE       *        
000450*                          RETIREMENT EVENT - A ZERO WITHDRAWAL  *        
000460*                          AMOUNT NO LONGER DRIVES A CALL.       *        
000470* 06/30/95  JK   CR-95-005  YEAR-ZERO DEFLATION ADDED TO EVERY   *        
000480*                          REPORT AMOUNT PER AUDIT REQUEST -     *        
000490*                          PRIOR RELEASES PRINTED NOMINAL        *        
000500*                          DOLLARS ONLY.                         *        
000510* 01/25/99  SD   Y2K-0136   YEAR 2000 REVIEW - PARM-START-YEAR   *        
000520*                          IS ALREADY FULL 4-DIGIT. NO CHANGE    *        
000530*                          REQUIRED. SIGNED OFF PER Y2K-0136.    *        
000540* 08/11/03  MC   CR-03-011  TRAILER LINE ADDED - YEARS           *        
000550*                          PROCESSED AND FINAL YEAR-ZERO NET     *        
000560*                          WORTH, FOR BALANCING.                 *        
000570* 04/02/09  MC   CR-09-017  INCOME/CONTRIBUTION/SPENDING         *        
000580*                          DERIVATION REWORKED TO HONOR THE      *        
000590*                          NEW EVENT-DRIVEN OVERRIDE SWITCHES    *        
000600*                          RATHER THAN RE-INDEXING THE PARAM     *        
000610*                          BASE EVERY YEAR REGARDLESS.           *        
000620* 02/01/26  MC   CR-2026-018 ACCOUNT ORDER CODES NOW EDITED AT   *        
000630*                          STARTUP AGAINST A VALID-CODE TABLE -  *        
000640*                          A GARBLED PARAM RECORD ABENDS THE     *        
000650*                          RUN INSTEAD OF SILENTLY SKIPPING AN   *        
000660*                          ACCOUNT.                              *        
000670******************************************************************        
000680                                                                          
000690 ENVIRONMENT DIVISION.                                                    
000700 CONFIGURATION SECTION.                                                   
000710 SPECIAL-NAMES.                                                           
000720    C01 IS TOP-OF-FORM                                                    
000730    UPSI-0 IS FPLGRW01-TRACE-SW.                                          
000740                                                                          
000750 INPUT-OUTPUT SECTION.                                                    
000760 FILE-CONTROL.                                                            
000770*  PLAN PARAMETERS - ONE RECORD, EXACTLY.                        *        
000780    SELECT PARAM-FILE ASSIGN TO PARMIN                                    
000790       ORGANIZATION IS SEQUENTIAL                                         
000800       FILE STATUS IS PARM-FS.                                            
000810*  PLAN EVENTS - ZERO OR MORE, SORTED ASCENDING BY EVT-YEAR.     *        
000820    SELECT EVENT-FILE ASSIGN TO EVTIN                                     
000830       ORGANIZATION IS SEQUENTIAL                                         
000840       FILE STATUS IS EVT-FS.                                             
000850*  YEAR-BY-YEAR PLAN REPORT.                                     *        
000860    SELECT REPORT-FILE ASSIGN TO RPTOUT                                   
000870       ORGANIZATION IS SEQUENTIAL                                         
000880       FILE STATUS IS RPT-FS.                                             
000890                                                                          
000900 DATA DIVISION.                                                           
000910 FILE SECTION.                                                            
000920 FD  PARAM-FILE                                                           
000930    RECORD CONTAINS 140 CHARACTERS                                        
000940    LABEL RECORDS ARE STANDARD                                            
000950    DATA RECORD IS PARAM-RECORD.                                          
000960     COPY XPARAM.                                                         
000970                                                                          
000980 FD  EVENT-FILE                                                           
000990    RECORD CONTAINS 120 CHARACTERS                                        
001000    LABEL RECORDS ARE STANDARD                                            
001010    DATA RECORD IS EVENT-RECORD.                                          
001020     COPY XEVENT.                                                         
001030                                                                          
001040 FD  REPORT-FILE                                                          
001050    RECORD CONTAINS 132 CHARACTERS                                        
001060    LABEL RECORDS ARE OMITTED.                                            
001070     COPY XRPTLIN.                                                        
001080                                                                          
001090 WORKING-STORAGE SECTION.                                                 
001100*  *** PANVALET LIBRARIAN STAMP FOLLOWS ***                      *        
001110 01  PGMSTAMP              PIC X(60) VALUE                                
001120         'PANVALET STMP 22/07/14 MCHEN FPLGRW01 FPL.TST.PGM '.            
001130                                                                          
001140 01  PGM-VERSION       PIC X(23) VALUE 'FPLGRW01 06 DU 01/02/26'.         
001150                                                                          
001160* YEAR-LOOP SUBSCRIPT - STANDALONE, NOT PART OF A GROUP          *        
001170 77  W-YEAR-SUB            PIC S9(4)  COMP.                               
001180                                                                          
001190* FILE STATUS BYTES FOR ALL THREE FILES.                         *        
001200 01  W-FILE-STATUS.                                                       
001210    05  PARM-FS               PIC X(02).                                  
001220       88  PARM-FS-OK                VALUE '00'.                          
001230    05  EVT-FS                PIC X(02).                                  
001240       88  EVT-FS-OK                 VALUE '00'.                          
001250       88  EVT-FS-EOF                VALUE '10'.                          
001260    05  RPT-FS                PIC X(02).                                  
001270       88  RPT-FS-OK                 VALUE '00'.                          
001280    05  FILLER                PIC X(05).                                  
001290                                                                          
001300* GENERAL WORK AREA FOR THE YEAR LOOP.                           *        
001310 01  W-GROWTH-WORK.                                                       
001320    05  W-YEARS-DONE         PIC S9(4)  COMP.                             
001330    05  W-YEAR-NUM           PIC 9(04).                                   
001340    05  W-ORD-SUB            PIC S9(4)  COMP.                             
001350    05  W-NAME-SUB           PIC S9(4)  COMP.                             
001360    05  W-FOUND-SW           PIC X(01).                                   
001370       88  W-FOUND                  VALUE 'Y'.                            
001380    05  W-EVT-EOF-SW         PIC X(01).                                   
001390       88  W-EVT-EOF                VALUE 'Y'.                            
001400    05  W-ABEND-SW           PIC X(01).                                   
001410       88  W-ABEND                  VALUE 'Y'.                            
001420    05  W-GRW-CR             PIC 9(02).                                   
001430    05  FILLER                PIC X(05).                                  
001440                                                                          
001450* THIS YEARS INFLATION FACTOR AND NEXT YEARS, USED FOR ROOM      *        
001460* ACCRUAL.  REDEFINED BY AN UNSIGNED DIGIT-ONLY VIEW FOR THE     *        
001470* PER-YEAR DIAGNOSTIC TRACE.                                     *        
001480 01  W-FACTOR-WORK.                                                       
001490    05  W-INFL-FACTOR        PIC S9(03)V9(05).                            
001500    05  W-NEXT-FACTOR        PIC S9(03)V9(05).                            
001510    05  FILLER                PIC X(02).                                  
001520 01  W-FACTOR-ALT REDEFINES W-FACTOR-WORK.                                
001530    05  W-INFL-FACTOR-DISPLAY   PIC 9(08).                                
001540    05  W-NEXT-FACTOR-DISPLAY   PIC 9(08).                                
001550    05  FILLER                   PIC X(02).                               
001560                                                                          
001570* THIS YEARS DERIVED AMOUNTS AND RESULTS.                        *        
001580 01  W-AMOUNT-WORK.                                                       
001590    05  W-AVAILABLE          PIC S9(11)V99.                               
001600    05  W-CONTRIBUTION       PIC S9(11)V99.                               
001610    05  W-WDR-AMOUNT         PIC S9(11)V99.                               
001620    05  W-TOTAL-INVESTMENTS  PIC S9(11)V99.                               
001630    05  W-NET-WORTH          PIC S9(11)V99.                               
001640    05  W-FINAL-NET-WORTH    PIC S9(11)V99.                               
001650    05  FILLER                PIC X(05).                                  
001660                                                                          
001670* YEAR-ZERO DEFLATED AMOUNTS FOR THE CURRENT DETAIL LINE.        *        
001680 01  W-DEFLATE-WORK.                                                      
001690    05  W-DEFL-NET-WORTH     PIC S9(11)V99.                               
001700    05  W-DEFL-FREE-CASH     PIC S9(11)V99.                               
001710    05  W-DEFL-INVEST        PIC S9(11)V99.                               
001720    05  W-DEFL-TFSA          PIC S9(11)V99.                               
001730    05  W-DEFL-RRSP          PIC S9(11)V99.                               
001740    05  W-DEFL-UNREG         PIC S9(11)V99.                               
001750    05  FILLER                PIC X(05).                                  
001760                                                                          
001770* VALID ACCOUNT-ORDER CODE EDIT TABLE - T/R/U ONLY.              *        
001780 01  W-ORDER-CODE-VALUES.                                                 
001790    05  FILLER                PIC X(01) VALUE 'T'.                        
001800    05  FILLER                PIC X(01) VALUE 'R'.                        
001810    05  FILLER                PIC X(01) VALUE 'U'.                        
001820 01  W-ORDER-CODE-TBL REDEFINES W-ORDER-CODE-VALUES.                      
001830    05  W-ORDER-CODE-ENTRY      OCCURS 3 TIMES                            
001840        PIC X(01).                                                        
001850                                                                          
001860* FATAL-EDIT MESSAGE LOOKUP - ALWAYS DISPLAYED (NOT GATED BY     *        
001870* FPLGRW01-TRACE-SW) SINCE EACH ONE ABENDS THE RUN.              *        
001880 01  W-ERR-MSG-VALUES.                                                    
001890    05  FILLER                PIC 9(02) VALUE 40.                         
001900    05  FILLER                PIC X(30) VALUE                             
001910                  'INVALID ACCOUNT ORDER CODE    '.                       
001920    05  FILLER                PIC 9(02) VALUE 41.                         
001930    05  FILLER                PIC X(30) VALUE                             
001940                  'PLAN YEARS NOT POSITIVE       '.                       
001950    05  FILLER                PIC 9(02) VALUE 42.                         
001960    05  FILLER                PIC X(30) VALUE                             
001970                  'PARAM FILE NOT OPENED OR READ '.                       
001980 01  W-ERR-MSG-TBL REDEFINES W-ERR-MSG-VALUES.                            
001990    05  W-ERR-MSG-ENTRY         OCCURS 3 TIMES.                           
002000       10  W-ERR-MSG-CODE           PIC 9(02).                            
002010       10  W-ERR-MSG-TEXT           PIC X(30).                            
002020                                                                          
002030* INVEST OPERATION LAYOUT AND LOCAL COMM-AREA - SEE XINVOP.      *        
002040     COPY XINVOP.                                                         
002050 01  INVOPM                PIC X(92).                                     
002060                                                                          
002070* EVENTS OPERATION LAYOUT AND LOCAL COMM-AREA - SEE XEVTOP.      *        
002080     COPY XEVTOP.                                                         
002090 01  EVTM                  PIC X(120).                                    
002100 01  EVTOPM                PIC X(29).                                     
002110                                                                          
002120* PLAN STATE - SEE XPLNCOM.  FPLGRW01 OWNS THE MASTER COPY AND   *        
002130* PASSES IT BY REFERENCE TO FPLEVT01 AND FPLINV01 ON EVERY       *        
002140* CALL.                                                          *        
002150     COPY XPLNCOM.                                                        
002160 01  PLANCOMM              PIC X(368).                                    
002170                                                                          
002180 PROCEDURE DIVISION.                                                      
002190                                                                          
002200* 0000-MAIN-LINE - OPENS THE FILES, READS PARAM, RUNS THE        *        
002210* YEAR LOOP AND WRITES THE TRAILER.  SEE BATCH FLOW, GROWTH.     *        
002220 0000-MAIN-LINE.                                                          
002230    PERFORM 0100-INITIALIZE THRU 0100-INITIALIZE-EXIT                     
002240    IF NOT W-ABEND                                                        
002250       PERFORM 2000-YEAR-LOOP THRU 2000-YEAR-LOOP-EXIT                    
002260          VARYING W-YEAR-SUB FROM 1 BY 1                                  
002270          UNTIL W-YEAR-SUB > PARM-YEARS OR W-ABEND                        
002280       PERFORM 9000-WRITE-TRAILER THRU                                    
002290          9000-WRITE-TRAILER-EXIT                                         
002300    END-IF                                                                
002310    PERFORM 9900-CLOSE-FILES THRU 9900-CLOSE-FILES-EXIT                   
002320    STOP RUN.                                                             
002330                                                                          
002340* 0100-INITIALIZE - OPENS ALL THREE FILES, READS THE SINGLE      *        
002350* PARAM RECORD, EDITS IT, SEEDS PLAN-COMM-AREA AND PRIMES THE    *        
002360* EVENT LOOKAHEAD.                                               *        
002370 0100-INITIALIZE.                                                         
002380    MOVE 'N' TO W-ABEND-SW                                                
002390    OPEN INPUT PARAM-FILE                                                 
002400    IF NOT PARM-FS-OK                                                     
002410       MOVE 42 TO W-GRW-CR                                                
002420       PERFORM 9050-TRACE-FATAL THRU 9050-TRACE-FATAL-EXIT                
002430       MOVE 'Y' TO W-ABEND-SW                                             
002440    ELSE                                                                  
002450       OPEN INPUT EVENT-FILE                                              
002460       OPEN OUTPUT REPORT-FILE                                            
002470       READ PARAM-FILE                                                    
002480          AT END                                                          
002490             MOVE 42 TO W-GRW-CR                                          
002500             PERFORM 9050-TRACE-FATAL THRU                                
002510                9050-TRACE-FATAL-EXIT                                     
002520             MOVE 'Y' TO W-ABEND-SW                                       
002530       END-READ                                                           
002540    END-IF                                                                
002550    IF NOT W-ABEND                                                        
002560       PERFORM 0110-EDIT-PARAM THRU 0110-EDIT-PARAM-EXIT                  
002570    END-IF                                                                
002580    IF NOT W-ABEND                                                        
002590       PERFORM 0150-SET-INITIAL-STATE THRU                                
002600          0150-SET-INITIAL-STATE-EXIT                                     
002610       PERFORM 0200-PRIME-EVENT THRU 0200-PRIME-EVENT-EXIT                
002620       PERFORM 0300-PUT-HEADINGS THRU 0300-PUT-HEADINGS-EXIT              
002630    END-IF.                                                               
002640 0100-INITIALIZE-EXIT.                                                    
002650    EXIT.                                                                 
002660                                                                          
002670* 0110-EDIT-PARAM - PARM-YEARS MUST BE POSITIVE; EACH OF THE     *        
002680* THREE ACCOUNT-ORDER CODES MUST BE A RECOGNIZED VALUE.          *        
002690 0110-EDIT-PARAM.                                                         
002700    IF PARM-YEARS NOT > ZERO                                              
002710       MOVE 41 TO W-GRW-CR                                                
002720       PERFORM 9050-TRACE-FATAL THRU 9050-TRACE-FATAL-EXIT                
002730       MOVE 'Y' TO W-ABEND-SW                                             
002740    END-IF                                                                
002750    MOVE 1 TO W-ORD-SUB                                                   
002760    PERFORM 0120-CHECK-ORDER-STEP THRU                                    
002770       0120-CHECK-ORDER-STEP-EXIT                                         
002780       UNTIL W-ORD-SUB > 3.                                               
002790 0110-EDIT-PARAM-EXIT.                                                    
002800    EXIT.                                                                 
002810                                                                          
002820 0120-CHECK-ORDER-STEP.                                                   
002830    MOVE 1 TO W-NAME-SUB                                                  
002840    MOVE 'N' TO W-FOUND-SW                                                
002850    PERFORM 0130-ORDER-LOOKUP THRU 0130-ORDER-LOOKUP-EXIT                 
002860       UNTIL W-NAME-SUB > 3 OR W-FOUND                                    
002870    IF NOT W-FOUND                                                        
002880       MOVE 40 TO W-GRW-CR                                                
002890       PERFORM 9050-TRACE-FATAL THRU 9050-TRACE-FATAL-EXIT                
002900       MOVE 'Y' TO W-ABEND-SW                                             
002910    END-IF                                                                
002920    ADD 1 TO W-ORD-SUB.                                                   
002930 0120-CHECK-ORDER-STEP-EXIT.                                              
002940    EXIT.                                                                 
002950                                                                          
002960 0130-ORDER-LOOKUP.                                                       
002970    IF W-ORDER-CODE-ENTRY (W-NAME-SUB) =                                  
002980       PARM-ACCOUNT-ORDER (W-ORD-SUB)                                     
002990       MOVE 'Y' TO W-FOUND-SW                                             
003000    END-IF                                                                
003010    ADD 1 TO W-NAME-SUB.                                                  
003020 0130-ORDER-LOOKUP-EXIT.                                                  
003030    EXIT.                                                                 
003040                                                                          
003050* 0150-SET-INITIAL-STATE - SEEDS PLAN-COMM-AREA FROM THE PARAM   *        
003060* RECORD.  NO POLICY IS ACTIVE AND NOBODY IS RETIRED UNTIL AN    *        
003070* EVENT SAYS OTHERWISE.                                          *        
003080 0150-SET-INITIAL-STATE.                                                  
003090    INITIALIZE PLAN-COMM-AREA                                             
003100    MOVE PARM-INIT-FREE-CASH TO PLCOM-FREE-CASH                           
003110    MOVE ZERO TO PLCOM-ANNUAL-INCOME PLCOM-ANNUAL-SPENDING                
003120       PLCOM-ANNUAL-CONTRIB                                               
003130    MOVE 'N' TO PLCOM-RETIRED-SW PLCOM-DEP-POLICY-SW                      
003140       PLCOM-WDR-POLICY-SW                                                
003150    MOVE 'N' TO PLCOM-INCOME-OVR-SW PLCOM-SPEND-OVR-SW                    
003160    MOVE PARM-ACCOUNT-ORDER TO PLCOM-BASE-ORDER                           
003170    MOVE PARM-INIT-TFSA-BAL TO PLCOM-TFSA-BALANCE                         
003180       PLCOM-TFSA-YR-START-BAL                                            
003190    MOVE PARM-INIT-TFSA-ROOM TO PLCOM-TFSA-CONTRIB-ROOM                   
003200    MOVE ZERO TO PLCOM-TFSA-DEPOSITS PLCOM-TFSA-WITHDRAWALS               
003210    MOVE PARM-INIT-RRSP-BAL TO PLCOM-RRSP-BALANCE                         
003220       PLCOM-RRSP-YR-START-BAL                                            
003230    MOVE PARM-INIT-RRSP-ROOM TO PLCOM-RRSP-CONTRIB-ROOM                   
003240    MOVE ZERO TO PLCOM-RRSP-DEPOSITS PLCOM-RRSP-WITHDRAWALS               
003250    MOVE PARM-INIT-UNREG-BAL TO PLCOM-UNREG-BALANCE                       
003260       PLCOM-UNREG-YR-START-BAL                                           
003270    MOVE PARM-INIT-UNREG-COST TO PLCOM-UNREG-COST-BASIS                   
003280    MOVE ZERO TO PLCOM-UNREG-DEPOSITS PLCOM-UNREG-WITHDRAWALS             
003290       PLCOM-UNREG-REALIZED-GAINS.                                        
003300 0150-SET-INITIAL-STATE-EXIT.                                             
003310    EXIT.                                                                 
003320                                                                          
003330* 0200-PRIME-EVENT - READS ONE AHEAD ON EVTIN SO 2100-APPLY-     *        
003340* EVENTS CAN TELL WHEN THE NEXT RECORD BELONGS TO A LATER        *        
003350* YEAR.                                                          *        
003360 0200-PRIME-EVENT.                                                        
003370    READ EVENT-FILE                                                       
003380       AT END                                                             
003390          MOVE 'Y' TO W-EVT-EOF-SW                                        
003400    END-READ                                                              
003410    IF NOT EVT-FS-OK AND NOT EVT-FS-EOF                                   
003420       MOVE 42 TO W-GRW-CR                                                
003430       PERFORM 9050-TRACE-FATAL THRU 9050-TRACE-FATAL-EXIT                
003440       MOVE 'Y' TO W-ABEND-SW                                             
003450    END-IF.                                                               
003460 0200-PRIME-EVENT-EXIT.                                                   
003470    EXIT.                                                                 
003480                                                                          
003490* 0300-PUT-HEADINGS - PAGE HEADING AND COLUMN HEADING, ONCE      *        
003500* PER RUN (NO CONTROL BREAKS WITHIN A PLAN).                     *        
003510 0300-PUT-HEADINGS.                                                       
003520    MOVE PARM-START-YEAR TO RPT-H1-START-YEAR                             
003530    MOVE PARM-YEARS TO RPT-H1-YEARS                                       
003540    WRITE RPT-HEADING-1 AFTER ADVANCING TOP-OF-FORM                       
003550    WRITE RPT-HEADING-2 AFTER ADVANCING 2 LINES.                          
003560 0300-PUT-HEADINGS-EXIT.                                                  
003570    EXIT.                                                                 
003580                                                                          
003590* 2000-YEAR-LOOP - ONE ITERATION PER SIMULATED YEAR.  SEE        *        
003600* BATCH FLOW, GROWTH, STEPS 1-10.                                *        
003610 2000-YEAR-LOOP.                                                          
003620    COMPUTE W-YEAR-NUM =                                                  
003630       PARM-START-YEAR + W-YEAR-SUB - 1                                   
003640    PERFORM 2010-SET-FACTORS THRU 2010-SET-FACTORS-EXIT                   
003650    PERFORM 2100-APPLY-EVENTS THRU 2100-APPLY-EVENTS-EXIT                 
003660    IF NOT W-ABEND                                                        
003670       PERFORM 2200-DERIVE-AMOUNTS THRU                                   
003680          2200-DERIVE-AMOUNTS-EXIT                                        
003690       ADD PLCOM-ANNUAL-INCOME TO PLCOM-FREE-CASH                         
003700       PERFORM 2300-CONTRIBUTE THRU 2300-CONTRIBUTE-EXIT                  
003710       SUBTRACT PLCOM-ANNUAL-SPENDING FROM PLCOM-FREE-CASH                
003720       PERFORM 2400-WITHDRAW-IF-ACTIVE THRU                               
003730          2400-WITHDRAW-IF-ACTIVE-EXIT                                    
003740       PERFORM 2500-INCREMENT-AND-TAX THRU                                
003750          2500-INCREMENT-AND-TAX-EXIT                                     
003760       PERFORM 2600-TOTAL-AND-NETWORTH THRU                               
003770          2600-TOTAL-AND-NETWORTH-EXIT                                    
003780       PERFORM 2700-WRITE-DETAIL THRU 2700-WRITE-DETAIL-EXIT              
003790       IF FPLGRW01-TRACE-SW                                               
003800          DISPLAY 'FPLGRW01 - YEAR ' W-YEAR-NUM                           
003810             ' FACTOR=' W-INFL-FACTOR-DISPLAY                             
003820             ' NET WORTH=' W-NET-WORTH                                    
003830       END-IF                                                             
003840       ADD 1 TO W-YEARS-DONE                                              
003850    END-IF.                                                               
003860 2000-YEAR-LOOP-EXIT.                                                     
003870    EXIT.                                                                 
003880                                                                          
003890* STEP 1 - INFLATION FACTOR FOR THIS YEAR AND NEXT.  YEAR 1      *        
003900* HAS FACTOR 1.0.                                                *        
003910 2010-SET-FACTORS.                                                        
003920    COMPUTE W-INFL-FACTOR ROUNDED =                                       
003930       (1 + PARM-INFLATION-RATE) ** (W-YEAR-SUB - 1)                      
003940    COMPUTE W-NEXT-FACTOR ROUNDED =                                       
003950       (1 + PARM-INFLATION-RATE) ** W-YEAR-SUB.                           
003960 2010-SET-FACTORS-EXIT.                                                   
003970    EXIT.                                                                 
003980                                                                          
003990* STEP 2 - APPLY EVERY EVENT ADDRESSED TO THIS YEAR (EVTIN IS    *        
004000* SORTED ASCENDING BY EVT-YEAR, SO A ONE-RECORD LOOKAHEAD IS     *        
004010* ENOUGH).                                                       *        
004020 2100-APPLY-EVENTS.                                                       
004030    PERFORM 2110-APPLY-EVENT-STEP THRU                                    
004040       2110-APPLY-EVENT-STEP-EXIT                                         
004050       UNTIL W-EVT-EOF OR W-ABEND                                         
004060       OR EVT-YEAR NOT = W-YEAR-NUM.                                      
004070 2100-APPLY-EVENTS-EXIT.                                                  
004080    EXIT.                                                                 
004090                                                                          
004100 2110-APPLY-EVENT-STEP.                                                   
004110    MOVE EVENT-RECORD TO EVTM                                             
004120    MOVE W-YEAR-NUM TO EVTOP-CURRENT-YEAR                                 
004130    MOVE W-INFL-FACTOR TO EVTOP-FACTOR                                    
004140    MOVE PARM-START-YEAR TO EVTOP-START-YEAR                              
004150    COMPUTE EVTOP-END-YEAR =                                              
004160       PARM-START-YEAR + PARM-YEARS - 1                                   
004170    MOVE ZERO TO EVTOP-CR EVTOP-RC                                        
004180    MOVE EVENT-OP-AREA TO EVTOPM                                          
004190    MOVE PLAN-COMM-AREA TO PLANCOMM                                       
004200    CALL 'FPLEVT01' USING EVTM EVTOPM PLANCOMM                            
004210    MOVE EVTOPM TO EVENT-OP-AREA                                          
004220    MOVE PLANCOMM TO PLAN-COMM-AREA                                       
004230    IF EVTOP-CR > ZERO                                                    
004240       PERFORM 9100-TRACE-ERROR THRU 9100-TRACE-ERROR-EXIT                
004250       MOVE 'Y' TO W-ABEND-SW                                             
004260    ELSE                                                                  
004270       PERFORM 0200-PRIME-EVENT THRU 0200-PRIME-EVENT-EXIT                
004280    END-IF.                                                               
004290 2110-APPLY-EVENT-STEP-EXIT.                                              
004300    EXIT.                                                                 
004310                                                                          
004320* STEP 3 - DERIVE THIS YEARS INCOME, SPENDING AND                *        
004330* CONTRIBUTION.  A FROZEN OVERRIDE (INCOME/SPENDING SET BY AN    *        
004340* EVENT OR BY RETIREMENT) IS LEFT ALONE - OTHERWISE THE PARAM    *        
004350* BASE IS RE-INDEXED BY THIS YEARS FACTOR.                       *        
004360 2200-DERIVE-AMOUNTS.                                                     
004370    IF NOT PLCOM-INCOME-OVERRIDDEN                                        
004380       COMPUTE PLCOM-ANNUAL-INCOME ROUNDED =                              
004390          PARM-ANNUAL-INCOME * W-INFL-FACTOR                              
004400    END-IF                                                                
004410    IF NOT PLCOM-SPEND-OVERRIDDEN                                         
004420       COMPUTE PLCOM-ANNUAL-SPENDING ROUNDED =                            
004430          PARM-ANNUAL-SPENDING * W-INFL-FACTOR                            
004440    END-IF                                                                
004450    IF PLCOM-DEP-POLICY-SET                                               
004460       PERFORM 2210-DEP-POLICY-AMOUNT THRU                                
004470          2210-DEP-POLICY-AMOUNT-EXIT                                     
004480    ELSE                                                                  
004490       COMPUTE PLCOM-ANNUAL-CONTRIB ROUNDED =                             
004500          PARM-ANNUAL-CONTRIB * W-INFL-FACTOR                             
004510    END-IF.                                                               
004520 2200-DERIVE-AMOUNTS-EXIT.                                                
004530    EXIT.                                                                 
004540                                                                          
004550* DEPOSIT POLICY AMOUNT IS RE-COMPUTED FRESH EVERY YEAR FROM     *        
004560* ITS OWN BASE AND FLAG - IT IS NOT A ONE-TIME OVERRIDE LIKE     *        
004570* INCOME/SPENDING.                                               *        
004580 2210-DEP-POLICY-AMOUNT.                                                  
004590    IF PLCOM-DEP-INFL-ADJ = 'Y'                                           
004600       COMPUTE PLCOM-ANNUAL-CONTRIB ROUNDED =                             
004610          PLCOM-DEP-AMOUNT * W-INFL-FACTOR                                
004620    ELSE                                                                  
004630       MOVE PLCOM-DEP-AMOUNT TO PLCOM-ANNUAL-CONTRIB                      
004640    END-IF.                                                               
004650 2210-DEP-POLICY-AMOUNT-EXIT.                                             
004660    EXIT.                                                                 
004670                                                                          
004680* STEP 5 - CONTRIBUTE WHATEVER FREE CASH ALLOWS, IN THE          *        
004690* ACTIVE DEPOSIT ORDER (POLICY ORDER IF ONE IS SET, ELSE THE     *        
004700* PARAM BASE ORDER).                                             *        
004710 2300-CONTRIBUTE.                                                         
004720    MOVE ZERO TO W-AVAILABLE                                              
004730    IF PLCOM-FREE-CASH > ZERO                                             
004740       MOVE PLCOM-FREE-CASH TO W-AVAILABLE                                
004750    END-IF                                                                
004760    IF PLCOM-ANNUAL-CONTRIB < W-AVAILABLE                                 
004770       MOVE PLCOM-ANNUAL-CONTRIB TO W-CONTRIBUTION                        
004780    ELSE                                                                  
004790       MOVE W-AVAILABLE TO W-CONTRIBUTION                                 
004800    END-IF                                                                
004810    SUBTRACT W-CONTRIBUTION FROM PLCOM-FREE-CASH                          
004820    IF W-CONTRIBUTION > ZERO                                              
004830       MOVE 'DEP' TO INVOP-CODE                                           
004840       MOVE W-CONTRIBUTION TO INVOP-AMOUNT                                
004850       IF PLCOM-DEP-POLICY-SET                                            
004860          MOVE PLCOM-DEP-ORDER TO INVOP-ORDER                             
004870       ELSE                                                               
004880          MOVE PLCOM-BASE-ORDER TO INVOP-ORDER                            
004890       END-IF                                                             
004900       PERFORM 2900-CALL-INVEST THRU 2900-CALL-INVEST-EXIT                
004910    END-IF.                                                               
004920 2300-CONTRIBUTE-EXIT.                                                    
004930    EXIT.                                                                 
004940                                                                          
004950* STEP 7 - WITHDRAW UNDER THE ACTIVE POLICY, IF ANY, AND         *        
004960* RETURN THE PROCEEDS TO FREE CASH.                              *        
004970 2400-WITHDRAW-IF-ACTIVE.                                                 
004980    IF PLCOM-WDR-POLICY-SET                                               
004990       IF PLCOM-WDR-INFL-ADJ = 'Y'                                        
005000          COMPUTE W-WDR-AMOUNT ROUNDED =                                  
005010             PLCOM-WDR-AMOUNT * W-INFL-FACTOR                             
005020       ELSE                                                               
005030          MOVE PLCOM-WDR-AMOUNT TO W-WDR-AMOUNT                           
005040       END-IF                                                             
005050       IF W-WDR-AMOUNT > ZERO                                             
005060          MOVE 'WDR' TO INVOP-CODE                                        
005070          MOVE W-WDR-AMOUNT TO INVOP-AMOUNT                               
005080          MOVE PLCOM-WDR-ORDER TO INVOP-ORDER                             
005090          PERFORM 2900-CALL-INVEST THRU                                   
005100             2900-CALL-INVEST-EXIT                                        
005110          IF INVOP-CR NOT > ZERO                                          
005120             ADD INVOP-AMOUNT TO PLCOM-FREE-CASH                          
005130          END-IF                                                          
005140       END-IF                                                             
005150    END-IF.                                                               
005160 2400-WITHDRAW-IF-ACTIVE-EXIT.                                            
005170    EXIT.                                                                 
005180                                                                          
005190* STEP 8 - CREDIT RETURNS AND TAX THE YEAR; TAX OWED COMES       *        
005200* OUT OF FREE CASH.                                              *        
005210 2500-INCREMENT-AND-TAX.                                                  
005220    MOVE 'INC' TO INVOP-CODE                                              
005230    MOVE PLCOM-ANNUAL-INCOME TO INVOP-ANNUAL-INCOME                       
005240    MOVE W-INFL-FACTOR TO INVOP-INFL-FACTOR                               
005250    MOVE W-NEXT-FACTOR TO INVOP-NEXT-FACTOR                               
005260    MOVE PARM-GROWTH-RATE TO INVOP-GROWTH-RATE                            
005270    MOVE PARM-INCOME-RATE TO INVOP-INCOME-RATE                            
005280    PERFORM 2900-CALL-INVEST THRU 2900-CALL-INVEST-EXIT                   
005290    IF INVOP-CR NOT > ZERO                                                
005300       SUBTRACT INVOP-TAX-OWED FROM PLCOM-FREE-CASH                       
005310    END-IF.                                                               
005320 2500-INCREMENT-AND-TAX-EXIT.                                             
005330    EXIT.                                                                 
005340                                                                          
005350* STEP 9 - HYPOTHETICAL LIQUIDATION VALUE AND NET WORTH.         *        
005360 2600-TOTAL-AND-NETWORTH.                                                 
005370    MOVE 'TOT' TO INVOP-CODE                                              
005380    MOVE W-INFL-FACTOR TO INVOP-INFL-FACTOR                               
005390    MOVE PARM-LIQUID-YEARS TO INVOP-LIQ-YEARS                             
005400    PERFORM 2900-CALL-INVEST THRU 2900-CALL-INVEST-EXIT                   
005410    IF INVOP-CR NOT > ZERO                                                
005420       MOVE INVOP-TOTAL-VALUE TO W-TOTAL-INVESTMENTS                      
005430       COMPUTE W-NET-WORTH ROUNDED =                                      
005440          PLCOM-FREE-CASH + W-TOTAL-INVESTMENTS                           
005450    END-IF.                                                               
005460 2600-TOTAL-AND-NETWORTH-EXIT.                                            
005470    EXIT.                                                                 
005480                                                                          
005490* STEP 10 - ONE DETAIL LINE, EVERY AMOUNT DEFLATED TO            *        
005500* YEAR-ZERO DOLLARS.                                             *        
005510 2700-WRITE-DETAIL.                                                       
005520    COMPUTE W-DEFL-NET-WORTH ROUNDED =                                    
005530       W-NET-WORTH / W-INFL-FACTOR                                        
005540    COMPUTE W-DEFL-FREE-CASH ROUNDED =                                    
005550       PLCOM-FREE-CASH / W-INFL-FACTOR                                    
005560    COMPUTE W-DEFL-INVEST ROUNDED =                                       
005570       W-TOTAL-INVESTMENTS / W-INFL-FACTOR                                
005580    COMPUTE W-DEFL-TFSA ROUNDED =                                         
005590       PLCOM-TFSA-BALANCE / W-INFL-FACTOR                                 
005600    COMPUTE W-DEFL-RRSP ROUNDED =                                         
005610       PLCOM-RRSP-BALANCE / W-INFL-FACTOR                                 
005620    COMPUTE W-DEFL-UNREG ROUNDED =                                        
005630       PLCOM-UNREG-BALANCE / W-INFL-FACTOR                                
005640    MOVE W-YEAR-NUM TO RPT-YEAR                                           
005650    MOVE W-DEFL-NET-WORTH TO RPT-NET-WORTH                                
005660    MOVE W-DEFL-FREE-CASH TO RPT-FREE-CASH                                
005670    MOVE W-DEFL-INVEST TO RPT-INVESTMENTS                                 
005680    MOVE W-DEFL-TFSA TO RPT-TFSA                                          
005690    MOVE W-DEFL-RRSP TO RPT-RRSP                                          
005700    MOVE W-DEFL-UNREG TO RPT-UNREG                                        
005710    MOVE W-DEFL-NET-WORTH TO W-FINAL-NET-WORTH                            
005720    WRITE RPT-DETAIL-LINE AFTER ADVANCING 1 LINE.                         
005730 2700-WRITE-DETAIL-EXIT.                                                  
005740    EXIT.                                                                 
005750                                                                          
005760* 2900-CALL-INVEST - SHARED CALL WRAPPER FOR ALL FOUR FPLINV01   *        
005770* OPERATIONS.  MOVES PLAN-COMM-AREA AND INVEST-OP-AREA ACROSS    *        
005780* THE CALL AND TRAPS A NONZERO RETURN.                           *        
005790 2900-CALL-INVEST.                                                        
005800    MOVE ZERO TO INVOP-CR INVOP-RC                                        
005810    MOVE INVEST-OP-AREA TO INVOPM                                         
005820    MOVE PLAN-COMM-AREA TO PLANCOMM                                       
005830    CALL 'FPLINV01' USING INVOPM PLANCOMM                                 
005840    MOVE INVOPM TO INVEST-OP-AREA                                         
005850    MOVE PLANCOMM TO PLAN-COMM-AREA                                       
005860    IF INVOP-CR > ZERO                                                    
005870       MOVE 'Y' TO W-ABEND-SW                                             
005880       PERFORM 9200-TRACE-INV-ERROR THRU                                  
005890          9200-TRACE-INV-ERROR-EXIT                                       
005900    END-IF.                                                               
005910 2900-CALL-INVEST-EXIT.                                                   
005920    EXIT.                                                                 
005930                                                                          
005940* 9000-WRITE-TRAILER - CONTROL TOTALS: YEARS PROCESSED AND       *        
005950* THE FINAL YEAR-ZERO NET WORTH.                                 *        
005960 9000-WRITE-TRAILER.                                                      
005970    MOVE W-YEARS-DONE TO RPT-T-YEARS                                      
005980    MOVE W-FINAL-NET-WORTH TO RPT-T-NET-WORTH                             
005990    WRITE RPT-TRAILER-LINE AFTER ADVANCING 2 LINES.                       
006000 9000-WRITE-TRAILER-EXIT.                                                 
006010    EXIT.                                                                 
006020                                                                          
006030* 9050-TRACE-FATAL - LOOKS UP W-GRW-CR IN W-ERR-MSG-TBL AND      *        
006040* ALWAYS DISPLAYS THE MATCHING TEXT - A STARTUP EDIT FAILURE     *        
006050* ABENDS THE RUN AND MUST BE VISIBLE REGARDLESS OF THE TRACE     *        
006060* SWITCH.                                                        *        
006070 9050-TRACE-FATAL.                                                        
006080    MOVE 1 TO W-NAME-SUB                                                  
006090    MOVE 'N' TO W-FOUND-SW                                                
006100    PERFORM 9060-FATAL-LOOKUP THRU 9060-FATAL-LOOKUP-EXIT                 
006110       UNTIL W-NAME-SUB > 3 OR W-FOUND.                                   
006120 9050-TRACE-FATAL-EXIT.                                                   
006130    EXIT.                                                                 
006140                                                                          
006150 9060-FATAL-LOOKUP.                                                       
006160    IF W-ERR-MSG-CODE (W-NAME-SUB) = W-GRW-CR                             
006170       DISPLAY 'FPLGRW01 - RUN ABENDED - '                                
006180          W-ERR-MSG-TEXT (W-NAME-SUB)                                     
006190       MOVE 'Y' TO W-FOUND-SW                                             
006200    END-IF                                                                
006210    ADD 1 TO W-NAME-SUB.                                                  
006220 9060-FATAL-LOOKUP-EXIT.                                                  
006230    EXIT.                                                                 
006240                                                                          
006250* 9100-TRACE-ERROR - FPLEVT01 RETURNED A NONZERO CR.  ALWAYS     *        
006260* DISPLAYED - THE RUN IS ABENDING.                               *        
006270 9100-TRACE-ERROR.                                                        
006280    DISPLAY 'FPLGRW01 - RUN ABENDED - FPLEVT01 CR='                       
006290       EVTOP-CR ' FOR EVENT YEAR ' EVT-YEAR.                              
006300 9100-TRACE-ERROR-EXIT.                                                   
006310    EXIT.                                                                 
006320                                                                          
006330* 9200-TRACE-INV-ERROR - FPLINV01 RETURNED A NONZERO CR.         *        
006340* ALWAYS DISPLAYED - THE RUN IS ABENDING.                        *        
006350 9200-TRACE-INV-ERROR.                                                    
006360    DISPLAY 'FPLGRW01 - RUN ABENDED - FPLINV01 CR='                       
006370       INVOP-CR ' FOR OP ' INVOP-CODE.                                    
006380 9200-TRACE-INV-ERROR-EXIT.                                               
006390    EXIT.                                                                 
006400                                                                          
006410* 9900-CLOSE-FILES - CLOSES EVERYTHING THAT WAS OPENED.          *        
006420 9900-CLOSE-FILES.                                                        
006430    CLOSE PARAM-FILE EVENT-FILE REPORT-FILE.                              
006440 9900-CLOSE-FILES-EXIT.                                                   
006450    EXIT.                                                                 
