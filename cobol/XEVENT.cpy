000100******************************************************************        
000110* XEVENT - PLAN EVENT RECORD.  ZERO OR MORE RECORDS ON EVTIN,    *        
000120* SORTED ASCENDING BY EVT-YEAR, APPLIED AT THE START OF THE      *        
000130* MATCHING SIMULATION YEAR BY FPLEVT01.  EVT-TYPE IS ONE OF      *        
000140* IN/SP/DP/WP/RT/FC/AV - SEE FPLEVT01 FOR THE PER-TYPE RULES.    *        
000150******************************************************************        
000160 01  EVENT-RECORD.                                                        
000170    05  EVT-YEAR              PIC 9(04).                                  
000180    05  EVT-TYPE              PIC X(02).                                  
000190    05  EVT-AMOUNT            PIC S9(09)V99.                              
000200    05  EVT-INFL-ADJ          PIC X(01).                                  
000210    05  EVT-ORDER             PIC X(01) OCCURS 3 TIMES.                   
000220    05  EVT-TFSA-BAL          PIC S9(09)V99.                              
000230    05  EVT-RRSP-BAL          PIC S9(09)V99.                              
000240    05  EVT-UNREG-BAL         PIC S9(09)V99.                              
000250    05  EVT-UNREG-COST        PIC S9(09)V99.                              
000260    05  EVT-TFSA-ROOM         PIC S9(09)V99.                              
000270    05  EVT-RRSP-ROOM         PIC S9(09)V99.                              
000280    05  EVT-FILLER            PIC X(33).                                  
