000100******************************************************************        
000110* XPARAM - PLAN PARAMETER RECORD.  ONE RECORD PER RUN ON         *        
000120* PARMIN.  CARRIES THE STARTING BALANCES, THE BASE INCOME/       *        
000130* SPENDING/CONTRIBUTION LEVELS AND THE ECONOMIC RATES THE        *        
000140* PLAN RUNS UNDER.                                               *        
000150******************************************************************        
000160 01  PARAM-RECORD.                                                        
000170    05  PARM-YEARS            PIC 9(03).                                  
000180    05  PARM-START-YEAR       PIC 9(04).                                  
000190    05  PARM-INFLATION-RATE   PIC  V9(05).                                
000200    05  PARM-ANNUAL-INCOME    PIC 9(09)V99.                               
000210    05  PARM-ANNUAL-CONTRIB   PIC 9(09)V99.                               
000220    05  PARM-ANNUAL-SPENDING  PIC 9(09)V99.                               
000230    05  PARM-INIT-FREE-CASH   PIC S9(09)V99.                              
000240    05  PARM-INIT-TFSA-BAL    PIC 9(09)V99.                               
000250    05  PARM-INIT-RRSP-BAL    PIC 9(09)V99.                               
000260    05  PARM-INIT-UNREG-BAL   PIC 9(09)V99.                               
000270    05  PARM-INIT-UNREG-COST  PIC 9(09)V99.                               
000280    05  PARM-INIT-TFSA-ROOM   PIC 9(09)V99.                               
000290    05  PARM-INIT-RRSP-ROOM   PIC 9(09)V99.                               
000300    05  PARM-GROWTH-RATE      PIC  V9(05).                                
000310    05  PARM-INCOME-RATE      PIC  V9(05).                                
000320    05  PARM-LIQUID-YEARS     PIC 9(03).                                  
000330    05  PARM-ACCOUNT-ORDER    PIC X(01) OCCURS 3 TIMES.                   
000340    05  PARM-FILLER           PIC X(02).                                  
