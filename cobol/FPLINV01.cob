000100******************************************************************        
000110* PROGRAM  FPLINV01                                              *        
000120* LANGUAGE COBOL                                                 *        
000130                                                                          
000140* THIS SUBPROGRAM IS THE THREE-ACCOUNT INVESTMENT ENGINE FOR     *        
000150* THE RETIREMENT PLAN SIMULATION SUITE.  IT OWNS THE DEPOSIT,    *        
000160* WITHDRAW, INCREMENT-YEAR AND TOTAL-VALUE OPERATIONS OVER THE   *        
000170* TFSA/RRSP/UNREGISTERED ACCOUNT BLOCK CARRIED IN PLAN-COMM-     *        
000180* AREA.  CALLED ONCE PER OPERATION BY FPLGRW01; CALLS FPLTAX01   *        
000190* FOR EVERY TAX FIGURE IT NEEDS.                                 *        
000200******************************************************************        
000210                                                                          
000220 IDENTIFICATION DIVISION.                                                 
000230 PROGRAM-ID. FPLINV01.                                                    
000240 AUTHOR. R.HALLORAN.                                                      
000250 INSTALLATION. DOMINION ACTUARIAL SERVICES LTD.                           
000260 DATE-WRITTEN. 11/06/86.                                                  
000270 DATE-COMPILED.                                                           
000280 SECURITY. CONFIDENTIAL - CLIENT RETIREMENT DATA - INTERNAL USE           
000290     ONLY.                                                                
000300                                                                          
000310******************************************************************        
000320* CHANGE LOG                                                     *        
000330* DATE      BY   REQUEST    DESCRIPTION                          *        
000340* --------  ---  ---------  ------------------------------------ *        
000350* 11/06/86  RH   ORIG       ORIGINAL CODING - DEPOSIT AND        *        
000360*                          WITHDRAW AGAINST A SINGLE ACCOUNT.    *        
000370* 04/02/88  RH   CR-88-007  SECOND ACCOUNT ADDED (REGISTERED     *        
000380*                          RETIREMENT); ORDER-DRIVEN WALK.       *        
000390* 09/19/90  JK   CR-90-013  THIRD (TAXABLE) ACCOUNT ADDED WITH   *        
000400*                          COST-BASIS AND REALIZED-GAIN          *        
000410*                          TRACKING ON WITHDRAWAL.               *        
000420* 02/11/93  JK   CR-93-002  INCREMENT-YEAR SPLIT OUT OF THE      *        
000430*                          DEPOSIT PARAGRAPH - ANNUAL RETURN     *        
000440*                          CREDITING AND TAX SUMMARY NOW RUN     *        
000450*                          ONCE PER YEAR REGARDLESS OF HOW       *        
000460*                          MANY DEPOSITS/WITHDRAWALS OCCURRED.   *        
000470* 01/18/99  SD   Y2K-0134   YEAR 2000 REVIEW - NO 2-DIGIT YEAR   *        
000480*                          FIELDS IN THIS MEMBER. SIGNED OFF     *        
000490*                          PER Y2K-0134.                         *        
000500* 03/09/09  MC   CR-09-015  TAX-FREE ACCOUNT ROOM GRANT AND      *        
000510*                          ANNUAL LIMIT MOVED TO A POLICY        *        
000520*                          CONSTANTS TABLE (NEW TFSA PRODUCT).   *        
000530* 07/22/14  MC   CR-14-004  WORKING STORAGE CONVERTED FROM       *        
000540*                          FLAT 600-BYTE COMM-AREA TO THE        *        
000550*                          XINVOP/XPLNCOM LINKAGE COPY           *        
000560*                          MEMBERS.                              *        
000570* 02/01/26  MC   CR-2026-015 RRSP ANNUAL ROOM LIMIT AND TFSA     *        
000580*                          ROOM GRANT REINDEXED FOR 2026.        *        
000590*                          TOTAL-VALUE LIQUIDATION-YEARS EDIT    *        
000600*                          ADDED (CR 23).                        *        
000610******************************************************************        
000620                                                                          
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SPECIAL-NAMES.                                                           
000660    UPSI-0 IS FPLINV01-TRACE-SW.                                          
000670                                                                          
000680 DATA DIVISION.                                                           
000690 WORKING-STORAGE SECTION.                                                 
000700*  *** PANVALET LIBRARIAN STAMP FOLLOWS ***                      *        
000710 01  PGMSTAMP              PIC X(60) VALUE                                
000720         'PANVALET STMP 22/07/14 MCHEN FPLINV01 FPL.TST.PGM '.            
000730                                                                          
000740 01  PGM-VERSION       PIC X(23) VALUE 'FPLINV01 06 DU 01/02/26'.         
000750                                                                          
000760* ACCOUNT-ORDER SUBSCRIPT - STANDALONE, NOT PART OF A GROUP      *        
000770 77  W-ORD-SUB             PIC S9(4)  COMP.                               
000780                                                                          
000790* GENERAL WORK AREA FOR ALL FOUR OPERATIONS.                     *        
000800 01  W-INVEST-WORK.                                                       
000810    05  W-NAME-SUB           PIC S9(4)  COMP.                             
000820    05  W-FOUND-SW           PIC X(01).                                   
000830       88  W-FOUND                 VALUE 'Y'.                             
000840    05  W-REMAINING          PIC S9(11)V99.                               
000850    05  W-ACCEPT-AMT         PIC S9(11)V99.                               
000860    05  W-AVAILABLE-SUM      PIC S9(11)V99.                               
000870    05  W-ACCT-BALANCE       PIC S9(11)V99.                               
000880    05  W-ACCT-ROOM          PIC S9(11)V99.                               
000890    05  W-ACCT-DEPOSITS      PIC S9(11)V99.                               
000900    05  W-BAL-BEFORE         PIC S9(11)V99.                               
000910    05  W-GROWTH             PIC S9(11)V99.                               
000920    05  W-INCOME-RET         PIC S9(11)V99.                               
000930    05  W-UNREG-INCOME-RET   PIC S9(11)V99.                               
000940    05  W-TFSA-TAXABLE       PIC S9(11)V99.                               
000950    05  W-RRSP-TAXABLE       PIC S9(11)V99.                               
000960    05  W-UNREG-TAXABLE      PIC S9(11)V99.                               
000970    05  W-POS-GAINS          PIC S9(11)V99.                               
000980    05  W-TAXABLE-INCOME     PIC S9(11)V99.                               
000990    05  W-DEDUCTIONS         PIC S9(11)V99.                               
001000    05  W-NET-TAXABLE        PIC S9(11)V99.                               
001010    05  W-CONSUMED-BASIS     PIC S9(11)V99.                               
001020    05  W-REALIZED-GAIN      PIC S9(11)V99.                               
001030    05  W-RRSP-ACCRUAL       PIC S9(09)V99.                               
001040    05  W-RRSP-CAP           PIC S9(09)V99.                               
001050    05  W-LIQ-INCOME         PIC S9(11)V99.                               
001060    05  W-UNREALIZED-GAIN    PIC S9(11)V99.                               
001070    05  W-LIQ-INCOME-PERYR   PIC S9(11)V99.                               
001080    05  W-LIQ-TAX            PIC S9(11)V99.                               
001090    05  FILLER                PIC X(05).                                  
001100                                                                          
001110* POLICY CONSTANTS - TFSA ANNUAL ROOM GRANT, RRSP ANNUAL ROOM    *        
001120* LIMIT, CAPITAL-GAINS INCLUSION RATE, RRSP EARNED-INCOME        *        
001130* RATE.  BUILT AS A VALUE TABLE AND REDEFINED SO A RATE CHANGE   *        
001140* IS A ONE-LINE VALUE-CLAUSE EDIT, NOT A PROCEDURE CHANGE.       *        
001150 01  W-POLICY-VALUES.                                                     
001160    05  FILLER                PIC S9(09)V99 VALUE 00007000.00.            
001170    05  FILLER                PIC S9(09)V99 VALUE 00033810.00.            
001180    05  FILLER                PIC  V9(5) VALUE .50000.                    
001190    05  FILLER                PIC  V9(5) VALUE .18000.                    
001200 01  W-POLICY-CONSTANTS REDEFINES W-POLICY-VALUES.                        
001210    05  W-TFSA-ROOM-GRANT       PIC S9(09)V99.                            
001220    05  W-RRSP-ROOM-LIMIT       PIC S9(09)V99.                            
001230    05  W-CAP-GAINS-INCL        PIC  V9(5).                               
001240    05  W-RRSP-EARN-RATE        PIC  V9(5).                               
001250                                                                          
001260* ACCOUNT-NAME LOOKUP - FOR THE DIAGNOSTIC TRACE ONLY (SEE       *        
001270* 9000-TRACE-ERROR).                                             *        
001280 01  W-ACCT-NAME-VALUES.                                                  
001290    05  FILLER                PIC X(01) VALUE 'T'.                        
001300    05  FILLER                PIC X(10) VALUE 'TFSA      '.               
001310    05  FILLER                PIC X(01) VALUE 'R'.                        
001320    05  FILLER                PIC X(10) VALUE 'RRSP      '.               
001330    05  FILLER                PIC X(01) VALUE 'U'.                        
001340    05  FILLER                PIC X(10) VALUE 'UNREGIST. '.               
001350 01  W-ACCT-NAME-TBL REDEFINES W-ACCT-NAME-VALUES.                        
001360    05  W-ACCT-NAME-ENTRY       OCCURS 3 TIMES.                           
001370       10  W-ACCT-NAME-CODE         PIC X(01).                            
001380       10  W-ACCT-NAME-TEXT         PIC X(10).                            
001390                                                                          
001400* ERROR MESSAGE LOOKUP - DISPLAYED WHEN FPLINV01-TRACE-SW IS     *        
001410* ON AND A NON-ZERO CR COMES BACK FROM AN OPERATION.             *        
001420 01  W-INV-ERR-VALUES.                                                    
001430    05  FILLER                PIC 9(02) VALUE 20.                         
001440    05  FILLER                PIC X(30) VALUE                             
001450                  'DEPOSIT EXCEEDS ROOM AVAILABLE'.                       
001460    05  FILLER                PIC 9(02) VALUE 21.                         
001470    05  FILLER                PIC X(30) VALUE                             
001480                  'WITHDRAWAL EXCEEDS BALANCES   '.                       
001490    05  FILLER                PIC 9(02) VALUE 22.                         
001500    05  FILLER                PIC X(30) VALUE                             
001510                  'BAD INFLATION OR NEXT-YR FACTR'.                       
001520    05  FILLER                PIC 9(02) VALUE 23.                         
001530    05  FILLER                PIC X(30) VALUE                             
001540                  'LIQUIDATION YEARS NOT POSITIVE'.                       
001550 01  W-INV-ERR-TBL REDEFINES W-INV-ERR-VALUES.                            
001560    05  W-INV-ERR-ENTRY         OCCURS 4 TIMES.                           
001570       10  W-INV-ERR-CODE           PIC 9(02).                            
001580       10  W-INV-ERR-TEXT           PIC X(30).                            
001590                                                                          
001600* TAXCALC LINKAGE LAYOUT AND LOCAL COMM-AREA - SEE XTAXOP.       *        
001610     COPY XTAXOP.                                                         
001620 01  TAXOPM                PIC X(41).                                     
001630                                                                          
001640* INVEST OPERATION LAYOUT - SEE XINVOP.                          *        
001650     COPY XINVOP.                                                         
001660                                                                          
001670* PLAN STATE - SEE XPLNCOM.  MOVED IN FROM PLANCOMM ON ENTRY,    *        
001680* MOVED BACK OUT BEFORE GOBACK.                                  *        
001690     COPY XPLNCOM.                                                        
001700                                                                          
001710 LINKAGE SECTION.                                                         
001720 01  INVOPM                PIC X(92).                                     
001730 01  PLANCOMM              PIC X(368).                                    
001740                                                                          
001750 PROCEDURE DIVISION USING INVOPM PLANCOMM.                                
001760                                                                          
001770* 0000-MAIN-LINE - DISPATCHES ON INVOP-CODE.  SEE BUSINESS       *        
001780* RULE, INVEST.                                                  *        
001790 0000-MAIN-LINE.                                                          
001800    MOVE INVOPM TO INVEST-OP-AREA                                         
001810    MOVE PLANCOMM TO PLAN-COMM-AREA                                       
001820    MOVE ZERO TO INVOP-CR INVOP-RC                                        
001830    EVALUATE TRUE                                                         
001840       WHEN INVOP-IS-DEPOSIT                                              
001850          PERFORM 1000-DEPOSIT THRU 1000-DEPOSIT-EXIT                     
001860       WHEN INVOP-IS-WITHDRAW                                             
001870          PERFORM 1500-WITHDRAW THRU 1500-WITHDRAW-EXIT                   
001880       WHEN INVOP-IS-INCREMENT                                            
001890          PERFORM 2000-INCREMENT-YEAR THRU                                
001900             2000-INCREMENT-YEAR-EXIT                                     
001910       WHEN INVOP-IS-TOTAL-VALUE                                          
001920          PERFORM 3000-TOTAL-VALUE THRU 3000-TOTAL-VALUE-EXIT             
001930       WHEN OTHER                                                         
001940          MOVE 29 TO INVOP-CR                                             
001950          MOVE 01 TO INVOP-RC                                             
001960    END-EVALUATE                                                          
001970    IF INVOP-CR NOT > ZERO                                                
001980       CONTINUE                                                           
001990    ELSE                                                                  
002000       PERFORM 9000-TRACE-ERROR THRU 9000-TRACE-ERROR-EXIT                
002010    END-IF                                                                
002020    MOVE INVEST-OP-AREA TO INVOPM                                         
002030    MOVE PLAN-COMM-AREA TO PLANCOMM                                       
002040    GOBACK.                                                               
002050                                                                          
002060* 1000-DEPOSIT - BUSINESS RULE, INVEST, DEPOSIT(AMOUNT,ORDER).   *        
002070* TFSA/RRSP TAKE MIN(REMAINING,ROOM); THE TAXABLE ACCOUNT TAKES  *        
002080* WHATEVER IS LEFT.  A REMAINDER AFTER THE LAST LISTED ACCOUNT   *        
002090* IS AN ERROR - NO PARTIAL STATE MAY SURVIVE, SO THE REMAINDER   *        
002100* IS DETECTED AFTER THE WALK RATHER THAN MUTATING AS WE GO AND   *        
002110* BACKING OUT (THE ONLY MUTATIONS BEFORE THE CHECK ARE TO THE    *        
002120* TFSA/RRSP ROOM-LIMITED STEPS, WHICH CAN NEVER OVERSHOOT).      *        
002130 1000-DEPOSIT.                                                            
002140    MOVE INVOP-AMOUNT TO W-REMAINING                                      
002150    MOVE 1 TO W-ORD-SUB                                                   
002160    PERFORM 1010-DEPOSIT-STEP THRU                                        
002170       1010-DEPOSIT-STEP-EXIT                                             
002180       UNTIL W-ORD-SUB > 3                                                
002190    IF W-REMAINING > ZERO                                                 
002200       MOVE 20 TO INVOP-CR                                                
002210       MOVE 01 TO INVOP-RC                                                
002220    END-IF.                                                               
002230 1000-DEPOSIT-EXIT.                                                       
002240    EXIT.                                                                 
002250                                                                          
002260 1010-DEPOSIT-STEP.                                                       
002270    EVALUATE INVOP-ORDER (W-ORD-SUB)                                      
002280       WHEN 'T'                                                           
002290          PERFORM 1012-DEPOSIT-TFSA THRU                                  
002300             1012-DEPOSIT-TFSA-EXIT                                       
002310       WHEN 'R'                                                           
002320          PERFORM 1014-DEPOSIT-RRSP THRU                                  
002330             1014-DEPOSIT-RRSP-EXIT                                       
002340       WHEN 'U'                                                           
002350          PERFORM 1016-DEPOSIT-UNREG THRU                                 
002360             1016-DEPOSIT-UNREG-EXIT                                      
002370       WHEN OTHER                                                         
002380          CONTINUE                                                        
002390    END-EVALUATE                                                          
002400    ADD 1 TO W-ORD-SUB.                                                   
002410 1010-DEPOSIT-STEP-EXIT.                                                  
002420    EXIT.                                                                 
002430                                                                          
002440 1012-DEPOSIT-TFSA.                                                       
002450    MOVE PLCOM-TFSA-BALANCE TO W-ACCT-BALANCE                             
002460    MOVE PLCOM-TFSA-CONTRIB-ROOM TO W-ACCT-ROOM                           
002470    MOVE PLCOM-TFSA-DEPOSITS TO W-ACCT-DEPOSITS                           
002480    PERFORM 1015-DEPOSIT-ROOM-COMMON THRU                                 
002490       1015-DEPOSIT-ROOM-COMMON-EXIT                                      
002500    MOVE W-ACCT-BALANCE TO PLCOM-TFSA-BALANCE                             
002510    MOVE W-ACCT-ROOM TO PLCOM-TFSA-CONTRIB-ROOM                           
002520    MOVE W-ACCT-DEPOSITS TO PLCOM-TFSA-DEPOSITS.                          
002530 1012-DEPOSIT-TFSA-EXIT.                                                  
002540    EXIT.                                                                 
002550                                                                          
002560 1014-DEPOSIT-RRSP.                                                       
002570    MOVE PLCOM-RRSP-BALANCE TO W-ACCT-BALANCE                             
002580    MOVE PLCOM-RRSP-CONTRIB-ROOM TO W-ACCT-ROOM                           
002590    MOVE PLCOM-RRSP-DEPOSITS TO W-ACCT-DEPOSITS                           
002600    PERFORM 1015-DEPOSIT-ROOM-COMMON THRU                                 
002610       1015-DEPOSIT-ROOM-COMMON-EXIT                                      
002620    MOVE W-ACCT-BALANCE TO PLCOM-RRSP-BALANCE                             
002630    MOVE W-ACCT-ROOM TO PLCOM-RRSP-CONTRIB-ROOM                           
002640    MOVE W-ACCT-DEPOSITS TO PLCOM-RRSP-DEPOSITS.                          
002650 1014-DEPOSIT-RRSP-EXIT.                                                  
002660    EXIT.                                                                 
002670                                                                          
002680* COMMON ROOM-LIMITED DEPOSIT STEP, SHARED BY TFSA AND RRSP -    *        
002690* TAKES MIN(REMAINING,ROOM), REDUCES ROOM, INCREASES BALANCE     *        
002700* AND YEAR-DEPOSITS.  CALLER MOVES THE ACCOUNT IN AND OUT OF     *        
002710* THE W-ACCT-xxx SCRATCH FIELDS.                                 *        
002720 1015-DEPOSIT-ROOM-COMMON.                                                
002730    IF W-REMAINING > W-ACCT-ROOM                                          
002740       MOVE W-ACCT-ROOM TO W-ACCEPT-AMT                                   
002750    ELSE                                                                  
002760       MOVE W-REMAINING TO W-ACCEPT-AMT                                   
002770    END-IF                                                                
002780    SUBTRACT W-ACCEPT-AMT FROM W-ACCT-ROOM                                
002790    ADD W-ACCEPT-AMT TO W-ACCT-BALANCE                                    
002800    ADD W-ACCEPT-AMT TO W-ACCT-DEPOSITS                                   
002810    SUBTRACT W-ACCEPT-AMT FROM W-REMAINING.                               
002820 1015-DEPOSIT-ROOM-COMMON-EXIT.                                           
002830    EXIT.                                                                 
002840                                                                          
002850 1016-DEPOSIT-UNREG.                                                      
002860    ADD W-REMAINING TO PLCOM-UNREG-BALANCE                                
002870    ADD W-REMAINING TO PLCOM-UNREG-DEPOSITS                               
002880    ADD W-REMAINING TO PLCOM-UNREG-COST-BASIS                             
002890    MOVE ZERO TO W-REMAINING.                                             
002900 1016-DEPOSIT-UNREG-EXIT.                                                 
002910    EXIT.                                                                 
002920                                                                          
002930* 1500-WITHDRAW - BUSINESS RULE, INVEST, WITHDRAW(AMOUNT,        *        
002940* ORDER).  THE LISTED ACCOUNTS MUST COVER THE FULL AMOUNT OR     *        
002950* NO STATE MAY CHANGE, SO THE AVAILABLE BALANCES ARE SUMMED      *        
002960* AND CHECKED BEFORE ANY ACCOUNT IS TOUCHED - AN IN-ORDER WALK   *        
002970* TAKING MIN(REMAINING,BALANCE) FROM EACH CAN NEVER WITHDRAW     *        
002980* MORE THAN MIN(AMOUNT,SUM-OF-LISTED-BALANCES), SO THIS CHECK    *        
002990* IS EQUIVALENT TO A SAVE-AND-RESTORE AND MUCH SIMPLER.          *        
003000 1500-WITHDRAW.                                                           
003010    PERFORM 1510-SUM-AVAILABLE THRU                                       
003020       1510-SUM-AVAILABLE-EXIT                                            
003030    IF W-AVAILABLE-SUM < INVOP-AMOUNT                                     
003040       MOVE 21 TO INVOP-CR                                                
003050       MOVE 01 TO INVOP-RC                                                
003060    ELSE                                                                  
003070       MOVE INVOP-AMOUNT TO W-REMAINING                                   
003080       MOVE 1 TO W-ORD-SUB                                                
003090       PERFORM 1520-WITHDRAW-STEP THRU                                    
003100          1520-WITHDRAW-STEP-EXIT                                         
003110          UNTIL W-ORD-SUB > 3                                             
003120    END-IF.                                                               
003130 1500-WITHDRAW-EXIT.                                                      
003140    EXIT.                                                                 
003150                                                                          
003160 1510-SUM-AVAILABLE.                                                      
003170    MOVE ZERO TO W-AVAILABLE-SUM                                          
003180    MOVE 1 TO W-ORD-SUB                                                   
003190    PERFORM 1512-SUM-STEP THRU 1512-SUM-STEP-EXIT                         
003200       UNTIL W-ORD-SUB > 3.                                               
003210 1510-SUM-AVAILABLE-EXIT.                                                 
003220    EXIT.                                                                 
003230                                                                          
003240 1512-SUM-STEP.                                                           
003250    EVALUATE INVOP-ORDER (W-ORD-SUB)                                      
003260       WHEN 'T'                                                           
003270          ADD PLCOM-TFSA-BALANCE TO W-AVAILABLE-SUM                       
003280       WHEN 'R'                                                           
003290          ADD PLCOM-RRSP-BALANCE TO W-AVAILABLE-SUM                       
003300       WHEN 'U'                                                           
003310          ADD PLCOM-UNREG-BALANCE TO W-AVAILABLE-SUM                      
003320       WHEN OTHER                                                         
003330          CONTINUE                                                        
003340    END-EVALUATE                                                          
003350    ADD 1 TO W-ORD-SUB.                                                   
003360 1512-SUM-STEP-EXIT.                                                      
003370    EXIT.                                                                 
003380                                                                          
003390 1520-WITHDRAW-STEP.                                                      
003400    EVALUATE INVOP-ORDER (W-ORD-SUB)                                      
003410       WHEN 'T'                                                           
003420          PERFORM 1522-WITHDRAW-TFSA THRU                                 
003430             1522-WITHDRAW-TFSA-EXIT                                      
003440       WHEN 'R'                                                           
003450          PERFORM 1524-WITHDRAW-RRSP THRU                                 
003460             1524-WITHDRAW-RRSP-EXIT                                      
003470       WHEN 'U'                                                           
003480          PERFORM 1526-WITHDRAW-UNREG THRU                                
003490             1526-WITHDRAW-UNREG-EXIT                                     
003500       WHEN OTHER                                                         
003510          CONTINUE                                                        
003520    END-EVALUATE                                                          
003530    ADD 1 TO W-ORD-SUB.                                                   
003540 1520-WITHDRAW-STEP-EXIT.                                                 
003550    EXIT.                                                                 
003560                                                                          
003570 1522-WITHDRAW-TFSA.                                                      
003580    IF W-REMAINING > PLCOM-TFSA-BALANCE                                   
003590       MOVE PLCOM-TFSA-BALANCE TO W-ACCEPT-AMT                            
003600    ELSE                                                                  
003610       MOVE W-REMAINING TO W-ACCEPT-AMT                                   
003620    END-IF                                                                
003630    SUBTRACT W-ACCEPT-AMT FROM PLCOM-TFSA-BALANCE                         
003640    ADD W-ACCEPT-AMT TO PLCOM-TFSA-WITHDRAWALS                            
003650    SUBTRACT W-ACCEPT-AMT FROM W-REMAINING.                               
003660 1522-WITHDRAW-TFSA-EXIT.                                                 
003670    EXIT.                                                                 
003680                                                                          
003690 1524-WITHDRAW-RRSP.                                                      
003700    IF W-REMAINING > PLCOM-RRSP-BALANCE                                   
003710       MOVE PLCOM-RRSP-BALANCE TO W-ACCEPT-AMT                            
003720    ELSE                                                                  
003730       MOVE W-REMAINING TO W-ACCEPT-AMT                                   
003740    END-IF                                                                
003750    SUBTRACT W-ACCEPT-AMT FROM PLCOM-RRSP-BALANCE                         
003760    ADD W-ACCEPT-AMT TO PLCOM-RRSP-WITHDRAWALS                            
003770    SUBTRACT W-ACCEPT-AMT FROM W-REMAINING.                               
003780 1524-WITHDRAW-RRSP-EXIT.                                                 
003790    EXIT.                                                                 
003800                                                                          
003810* TAXABLE ACCOUNT WITHDRAWAL - REALIZES CAPITAL GAINS.  THE      *        
003820* COST BASIS CONSUMED IS PRO-RATED AGAINST THE BALANCE AS IT     *        
003830* STOOD BEFORE THIS WITHDRAWAL.                                  *        
003840 1526-WITHDRAW-UNREG.                                                     
003850    MOVE PLCOM-UNREG-BALANCE TO W-BAL-BEFORE                              
003860    IF W-REMAINING > PLCOM-UNREG-BALANCE                                  
003870       MOVE PLCOM-UNREG-BALANCE TO W-ACCEPT-AMT                           
003880    ELSE                                                                  
003890       MOVE W-REMAINING TO W-ACCEPT-AMT                                   
003900    END-IF                                                                
003910    IF W-BAL-BEFORE = ZERO                                                
003920       MOVE ZERO TO W-CONSUMED-BASIS                                      
003930    ELSE                                                                  
003940       COMPUTE W-CONSUMED-BASIS ROUNDED =                                 
003950          PLCOM-UNREG-COST-BASIS * W-ACCEPT-AMT                           
003960          / W-BAL-BEFORE                                                  
003970    END-IF                                                                
003980    COMPUTE W-REALIZED-GAIN ROUNDED =                                     
003990       W-ACCEPT-AMT - W-CONSUMED-BASIS                                    
004000    SUBTRACT W-ACCEPT-AMT FROM PLCOM-UNREG-BALANCE                        
004010    ADD W-ACCEPT-AMT TO PLCOM-UNREG-WITHDRAWALS                           
004020    SUBTRACT W-CONSUMED-BASIS FROM                                        
004030       PLCOM-UNREG-COST-BASIS                                             
004040    ADD W-REALIZED-GAIN TO PLCOM-UNREG-REALIZED-GAINS                     
004050    SUBTRACT W-ACCEPT-AMT FROM W-REMAINING.                               
004060 1526-WITHDRAW-UNREG-EXIT.                                                
004070    EXIT.                                                                 
004080                                                                          
004090* 2000-INCREMENT-YEAR - BUSINESS RULE, INVEST, INCREMENT-YEAR.   *        
004100* SIX NUMBERED STEPS, RUN ONCE PER SIMULATED YEAR.               *        
004110 2000-INCREMENT-YEAR.                                                     
004120    IF INVOP-INFL-FACTOR NOT > ZERO                                       
004130       OR INVOP-NEXT-FACTOR NOT > ZERO                                    
004140       MOVE 22 TO INVOP-CR                                                
004150       MOVE 01 TO INVOP-RC                                                
004160    ELSE                                                                  
004170       PERFORM 2010-CREDIT-RETURNS THRU                                   
004180          2010-CREDIT-RETURNS-EXIT                                        
004190       PERFORM 2100-TAXABLE-INCOME THRU                                   
004200          2100-TAXABLE-INCOME-EXIT                                        
004210       PERFORM 2200-TAX-SUMMARY THRU                                      
004220          2200-TAX-SUMMARY-EXIT                                           
004230       PERFORM 2300-ACCRUE-ROOM THRU                                      
004240          2300-ACCRUE-ROOM-EXIT                                           
004250       PERFORM 2400-YEAR-RESET THRU                                       
004260          2400-YEAR-RESET-EXIT                                            
004270    END-IF.                                                               
004280 2000-INCREMENT-YEAR-EXIT.                                                
004290    EXIT.                                                                 
004300                                                                          
004310* STEP 2 - CREDIT THIS YEARS RETURNS TO EACH ACCOUNT.  THE       *        
004320* TAXABLE ACCOUNTS INCOME PORTION IS ALSO ADDED TO ITS COST      *        
004330* BASIS (TAXED THIS YEAR, TREATED AS REINVESTED AT COST).        *        
004340 2010-CREDIT-RETURNS.                                                     
004350    COMPUTE W-GROWTH ROUNDED =                                            
004360       PLCOM-TFSA-BALANCE * INVOP-GROWTH-RATE                             
004370    COMPUTE W-INCOME-RET ROUNDED =                                        
004380       PLCOM-TFSA-BALANCE * INVOP-INCOME-RATE                             
004390    COMPUTE PLCOM-TFSA-BALANCE ROUNDED =                                  
004400       PLCOM-TFSA-BALANCE + W-GROWTH + W-INCOME-RET                       
004410    COMPUTE W-GROWTH ROUNDED =                                            
004420       PLCOM-RRSP-BALANCE * INVOP-GROWTH-RATE                             
004430    COMPUTE W-INCOME-RET ROUNDED =                                        
004440       PLCOM-RRSP-BALANCE * INVOP-INCOME-RATE                             
004450    COMPUTE PLCOM-RRSP-BALANCE ROUNDED =                                  
004460       PLCOM-RRSP-BALANCE + W-GROWTH + W-INCOME-RET                       
004470    COMPUTE W-GROWTH ROUNDED =                                            
004480       PLCOM-UNREG-BALANCE * INVOP-GROWTH-RATE                            
004490    COMPUTE W-UNREG-INCOME-RET ROUNDED =                                  
004500       PLCOM-UNREG-BALANCE * INVOP-INCOME-RATE                            
004510    COMPUTE PLCOM-UNREG-BALANCE ROUNDED =                                 
004520       PLCOM-UNREG-BALANCE + W-GROWTH +                                   
004530          W-UNREG-INCOME-RET                                              
004540    ADD W-UNREG-INCOME-RET TO                                             
004550       PLCOM-UNREG-COST-BASIS.                                            
004560 2010-CREDIT-RETURNS-EXIT.                                                
004570    EXIT.                                                                 
004580                                                                          
004590* STEP 3 - PER-ACCOUNT TAXABLE INCOME.                           *        
004600 2100-TAXABLE-INCOME.                                                     
004610    MOVE ZERO TO W-TFSA-TAXABLE                                           
004620    MOVE PLCOM-RRSP-WITHDRAWALS TO W-RRSP-TAXABLE                         
004630    IF PLCOM-UNREG-REALIZED-GAINS > ZERO                                  
004640       MOVE PLCOM-UNREG-REALIZED-GAINS TO W-POS-GAINS                     
004650    ELSE                                                                  
004660       MOVE ZERO TO W-POS-GAINS                                           
004670    END-IF                                                                
004680    COMPUTE W-UNREG-TAXABLE ROUNDED =                                     
004690       W-UNREG-INCOME-RET +                                               
004700       W-POS-GAINS * W-CAP-GAINS-INCL.                                    
004710 2100-TAXABLE-INCOME-EXIT.                                                
004720    EXIT.                                                                 
004730                                                                          
004740* STEP 4 - TAX SUMMARY.  CALLS FPLTAX01 FOR THE COMBINED         *        
004750* FEDERAL-PLUS-PROVINCIAL FIGURE.                                *        
004760 2200-TAX-SUMMARY.                                                        
004770    COMPUTE W-TAXABLE-INCOME ROUNDED =                                    
004780       INVOP-ANNUAL-INCOME + W-TFSA-TAXABLE +                             
004790       W-RRSP-TAXABLE + W-UNREG-TAXABLE                                   
004800    MOVE PLCOM-RRSP-DEPOSITS TO W-DEDUCTIONS                              
004810    COMPUTE W-NET-TAXABLE =                                               
004820       W-TAXABLE-INCOME - W-DEDUCTIONS                                    
004830    IF W-NET-TAXABLE < ZERO                                               
004840       MOVE ZERO TO W-NET-TAXABLE                                         
004850    END-IF                                                                
004860    MOVE W-NET-TAXABLE TO TAXOP-TAXABLE-INCOME                            
004870    MOVE INVOP-INFL-FACTOR TO TAXOP-INFL-FACTOR                           
004880    MOVE ZERO TO TAXOP-CR                                                 
004890    MOVE TAX-OP-AREA TO TAXOPM                                            
004900    CALL 'FPLTAX01' USING TAXOPM                                          
004910    MOVE TAXOPM TO TAX-OP-AREA                                            
004920    MOVE TAXOP-TAX-OWED TO INVOP-TAX-OWED.                                
004930 2200-TAX-SUMMARY-EXIT.                                                   
004940    EXIT.                                                                 
004950                                                                          
004960* STEP 5 - CONTRIBUTION-ROOM ACCRUAL FOR NEXT YEAR, SCALED BY    *        
004970* NF.  RRSP ACCRUAL IS CAPPED AT THE INDEXED ANNUAL LIMIT.       *        
004980 2300-ACCRUE-ROOM.                                                        
004990    COMPUTE PLCOM-TFSA-CONTRIB-ROOM ROUNDED =                             
005000       PLCOM-TFSA-CONTRIB-ROOM +                                          
005010       W-TFSA-ROOM-GRANT * INVOP-NEXT-FACTOR                              
005020    COMPUTE W-RRSP-ACCRUAL ROUNDED =                                      
005030       INVOP-ANNUAL-INCOME * W-RRSP-EARN-RATE                             
005040    COMPUTE W-RRSP-CAP ROUNDED =                                          
005050       W-RRSP-ROOM-LIMIT * INVOP-NEXT-FACTOR                              
005060    IF W-RRSP-ACCRUAL > W-RRSP-CAP                                        
005070       MOVE W-RRSP-CAP TO W-RRSP-ACCRUAL                                  
005080    END-IF                                                                
005090    COMPUTE PLCOM-RRSP-CONTRIB-ROOM ROUNDED =                             
005100       PLCOM-RRSP-CONTRIB-ROOM + W-RRSP-ACCRUAL.                          
005110 2300-ACCRUE-ROOM-EXIT.                                                   
005120    EXIT.                                                                 
005130                                                                          
005140* STEP 6 - YEAR RESET.  DEPOSITS/WITHDRAWALS/REALIZED GAINS      *        
005150* RETURN TO ZERO; YEAR-START BALANCE BECOMES THE NEW BALANCE.    *        
005160 2400-YEAR-RESET.                                                         
005170    MOVE ZERO TO PLCOM-TFSA-DEPOSITS                                      
005180    MOVE ZERO TO PLCOM-TFSA-WITHDRAWALS                                   
005190    MOVE PLCOM-TFSA-BALANCE TO                                            
005200       PLCOM-TFSA-YR-START-BAL                                            
005210    MOVE ZERO TO PLCOM-RRSP-DEPOSITS                                      
005220    MOVE ZERO TO PLCOM-RRSP-WITHDRAWALS                                   
005230    MOVE PLCOM-RRSP-BALANCE TO                                            
005240       PLCOM-RRSP-YR-START-BAL                                            
005250    MOVE ZERO TO PLCOM-UNREG-DEPOSITS                                     
005260    MOVE ZERO TO PLCOM-UNREG-WITHDRAWALS                                  
005270    MOVE ZERO TO PLCOM-UNREG-REALIZED-GAINS                               
005280    MOVE PLCOM-UNREG-BALANCE TO                                           
005290       PLCOM-UNREG-YR-START-BAL.                                          
005300 2400-YEAR-RESET-EXIT.                                                    
005310    EXIT.                                                                 
005320                                                                          
005330* 3000-TOTAL-VALUE - BUSINESS RULE, INVEST, TOTAL-VALUE.  A      *        
005340* HYPOTHETICAL FULL LIQUIDATION WITH THE RESULTING TAX SPREAD    *        
005350* OVER N YEARS.  PLAN STATE IS NOT MODIFIED BY THIS OPERATION.   *        
005360 3000-TOTAL-VALUE.                                                        
005370    IF INVOP-LIQ-YEARS NOT > ZERO                                         
005380       MOVE 23 TO INVOP-CR                                                
005390       MOVE 01 TO INVOP-RC                                                
005400    ELSE                                                                  
005410       IF PLCOM-UNREG-BALANCE >                                           
005420          PLCOM-UNREG-COST-BASIS                                          
005430          COMPUTE W-UNREALIZED-GAIN =                                     
005440             PLCOM-UNREG-BALANCE -                                        
005450             PLCOM-UNREG-COST-BASIS                                       
005460       ELSE                                                               
005470          MOVE ZERO TO W-UNREALIZED-GAIN                                  
005480       END-IF                                                             
005490       COMPUTE W-LIQ-INCOME ROUNDED =                                     
005500          PLCOM-RRSP-BALANCE +                                            
005510          W-UNREALIZED-GAIN * W-CAP-GAINS-INCL                            
005520       COMPUTE W-LIQ-INCOME-PERYR ROUNDED =                               
005530          W-LIQ-INCOME / INVOP-LIQ-YEARS                                  
005540       MOVE W-LIQ-INCOME-PERYR TO                                         
005550          TAXOP-TAXABLE-INCOME                                            
005560       MOVE INVOP-INFL-FACTOR TO TAXOP-INFL-FACTOR                        
005570       MOVE ZERO TO TAXOP-CR                                              
005580       MOVE TAX-OP-AREA TO TAXOPM                                         
005590       CALL 'FPLTAX01' USING TAXOPM                                       
005600       MOVE TAXOPM TO TAX-OP-AREA                                         
005610       COMPUTE W-LIQ-TAX ROUNDED =                                        
005620          INVOP-LIQ-YEARS * TAXOP-TAX-OWED                                
005630       COMPUTE INVOP-TOTAL-VALUE ROUNDED =                                
005640          PLCOM-TFSA-BALANCE + PLCOM-RRSP-BALANCE +                       
005650          PLCOM-UNREG-BALANCE - W-LIQ-TAX                                 
005660    END-IF.                                                               
005670 3000-TOTAL-VALUE-EXIT.                                                   
005680    EXIT.                                                                 
005690                                                                          
005700* 9000-TRACE-ERROR - DIAGNOSTIC ONLY.  LOOKS UP THE CR IN        *        
005710* W-INV-ERR-TBL AND DISPLAYS THE MATCHING TEXT WHEN              *        
005720* FPLINV01-TRACE-SW IS ON.                                       *        
005730 9000-TRACE-ERROR.                                                        
005740    IF FPLINV01-TRACE-SW                                                  
005750       MOVE 1 TO W-NAME-SUB                                               
005760       MOVE 'N' TO W-FOUND-SW                                             
005770       PERFORM 9010-TRACE-LOOKUP THRU                                     
005780          9010-TRACE-LOOKUP-EXIT                                          
005790          UNTIL W-NAME-SUB > 4 OR W-FOUND                                 
005800    END-IF.                                                               
005810 9000-TRACE-ERROR-EXIT.                                                   
005820    EXIT.                                                                 
005830                                                                          
005840 9010-TRACE-LOOKUP.                                                       
005850    IF W-INV-ERR-CODE (W-NAME-SUB) = INVOP-CR                             
005860       DISPLAY 'FPLINV01 - ' INVOP-CODE ' CR=' INVOP-CR                   
005870          ' ' W-INV-ERR-TEXT (W-NAME-SUB)                                 
005880       MOVE 'Y' TO W-FOUND-SW                                             
005890    END-IF                                                                
005900    ADD 1 TO W-NAME-SUB.                                                  
005910 9010-TRACE-LOOKUP-EXIT.                                                  
005920    EXIT.                                                                 
