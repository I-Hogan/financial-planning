000100******************************************************************        
000110* XACCT - GENERIC PER-ACCOUNT WORKING LAYOUT.                    *        
000120* COPY XACCT REPLACING 'X' BY TFSA-, RRSP- OR UNREG- TO          *        
000130* BUILD ONE OF THE THREE PLAN ACCOUNTS CARRIED IN XPLNCOM.       *        
000140* STANDARD SHOP PRACTICE - ONE LAYOUT, SEVERAL PREFIXES,         *        
000150* RATHER THAN THREE NEAR-IDENTICAL COPYBOOKS TO MAINTAIN.        *        
000160******************************************************************        
000170    05  X-BALANCE             PIC S9(11)V99.                              
000180    05  X-YR-START-BAL        PIC S9(11)V99.                              
000190    05  X-DEPOSITS            PIC  9(09)V99.                              
000200    05  X-WITHDRAWALS         PIC  9(09)V99.                              
000210    05  X-CONTRIB-ROOM        PIC S9(11)V99.                              
000220    05  X-COST-BASIS          PIC S9(11)V99.                              
000230    05  X-REALIZED-GAINS      PIC S9(11)V99.                              
000240    05  X-FILLER              PIC S9(05).                                 
