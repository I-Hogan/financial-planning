000100******************************************************************        
000110* XTAXOP - TAXCALC LINKAGE.  ONE COMM-AREA PER CALL TO           *        
000120* FPLTAX01.  TAXOP-INFL-FACTOR INDEXES THE BRACKET TABLES -      *        
000130* PASS 1.00000 FOR AN UN-INDEXED (YEAR-ZERO) CALCULATION.        *        
000140******************************************************************        
000150 01  TAX-OP-AREA.                                                         
000160    05  TAXOP-TAXABLE-INCOME   PIC S9(11)V99.                             
000170    05  TAXOP-INFL-FACTOR      PIC S9(03)V9(05).                          
000180    05  TAXOP-TAX-OWED         PIC S9(11)V99.                             
000190    05  TAXOP-CR               PIC 9(02).                                 
000200    05  TAXOP-FILLER           PIC X(05).                                 
