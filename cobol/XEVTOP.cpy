000100******************************************************************        
000110* XEVTOP - EVENTS LINKAGE.  PASSED ALONGSIDE ONE EVENT RECORD    *        
000120* AND THE PLAN-COMM-AREA ON EACH CALL TO FPLEVT01.  CARRIES      *        
000130* THE CURRENT SIMULATION YEAR AND ITS INFLATION FACTOR (IN/SP    *        
000140* EVENTS NEED THE FACTOR IMMEDIATELY) AND THE PLAN YEAR RANGE    *        
000150* FOR TIMELINE VALIDATION.                                       *        
000160******************************************************************        
000170 01  EVENT-OP-AREA.                                                       
000180    05  EVTOP-CURRENT-YEAR     PIC 9(04).                                 
000190    05  EVTOP-FACTOR           PIC S9(03)V9(05).                          
000200    05  EVTOP-START-YEAR       PIC 9(04).                                 
000210    05  EVTOP-END-YEAR         PIC 9(04).                                 
000220    05  EVTOP-CR               PIC 9(02).                                 
000230    05  EVTOP-RC               PIC 9(02).                                 
000240    05  EVTOP-FILLER           PIC X(05).                                 
