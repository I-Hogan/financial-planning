000100******************************************************************        
000110* XINVOP - INVEST OPERATION LINKAGE.  ONE COMM-AREA PER CALL     *        
000120* TO FPLINV01.  INVOP-CODE SELECTS THE OPERATION - DEP/WDR/      *        
000130* INC/TOT - SEE FPLINV01 FOR THE DISPATCH.  UNUSED FIELDS ON     *        
000140* A GIVEN CALL ARE LEFT AT THEIR CALLER-SUPPLIED VALUE.          *        
000150******************************************************************        
000160 01  INVEST-OP-AREA.                                                      
000170    05  INVOP-CODE             PIC X(03).                                 
000180       88  INVOP-IS-DEPOSIT          VALUE 'DEP'.                         
000190       88  INVOP-IS-WITHDRAW         VALUE 'WDR'.                         
000200       88  INVOP-IS-INCREMENT        VALUE 'INC'.                         
000210       88  INVOP-IS-TOTAL-VALUE      VALUE 'TOT'.                         
000220    05  INVOP-AMOUNT           PIC S9(09)V99.                             
000230    05  INVOP-ORDER            PIC X(01) OCCURS 3 TIMES.                  
000240    05  INVOP-ANNUAL-INCOME    PIC S9(09)V99.                             
000250    05  INVOP-INFL-FACTOR      PIC S9(03)V9(05).                          
000260    05  INVOP-NEXT-FACTOR      PIC S9(03)V9(05).                          
000270    05  INVOP-GROWTH-RATE      PIC  V9(05).                               
000280    05  INVOP-INCOME-RATE      PIC  V9(05).                               
000290    05  INVOP-LIQ-YEARS        PIC 9(03).                                 
000300    05  INVOP-TOTAL-VALUE      PIC S9(11)V99.                             
000310    05  INVOP-TAX-OWED         PIC S9(11)V99.                             
000320    05  INVOP-CR               PIC 9(02).                                 
000330    05  INVOP-RC               PIC 9(02).                                 
000340    05  INVOP-FILLER           PIC X(05).                                 
