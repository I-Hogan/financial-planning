000100******************************************************************        
000110* PROGRAM  FPLTAX01                                              *        
000120* LANGUAGE COBOL                                                 *        
000130                                                                          
000140* THIS SUBPROGRAM IS THE COMBINED FEDERAL/PROVINCIAL INCOME      *        
000150* TAX CALCULATOR USED BY THE RETIREMENT PLAN SIMULATION SUITE.   *        
000160* IT IS CALLED BY FPLINV01 ONCE PER SIMULATED YEAR AND ONCE      *        
000170* PER LIQUIDATION VALUATION.                                     *        
000180******************************************************************        
000190                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000210 PROGRAM-ID. FPLTAX01.                                                    
000220 AUTHOR. R.HALLORAN.                                                      
000230 INSTALLATION. DOMINION ACTUARIAL SERVICES LTD.                           
000240 DATE-WRITTEN. 03/12/84.                                                  
000250 DATE-COMPILED.                                                           
000260 SECURITY. CONFIDENTIAL - CLIENT RETIREMENT DATA - INTERNAL USE           
000270     ONLY.                                                                
000280                                                                          
000290******************************************************************        
000300* CHANGE LOG                                                     *        
000310* DATE      BY   REQUEST    DESCRIPTION                          *        
000320* --------  ---  ---------  ------------------------------------ *        
000330* 03/12/84  RH   ORIG       ORIGINAL CODING - FED/PROV BRACKETS  *        
000340*                          FOR THE 1984 TAX YEAR.                *        
000350* 02/18/86  RH   CR-86-004  PROVINCIAL SURTAX BRACKET ADDED.     *        
000360* 11/09/88  JK   CR-88-021  BRACKET TABLE REBUILT AS A REDEFINES *        
000370*                          OF A VALUE TABLE - PRIOR VERSION      *        
000380*                          COMPUTED BRACKETS IN LINE, CR/RC 08.  *        
000390* 01/22/91  JK   CR-91-002  ANNUAL BRACKET INDEXATION FACTOR     *        
000400*                          ADDED TO SUPPORT THE NEW GROWTH       *        
000410*                          DRIVER (FPLGRW01).                    *        
000420* 07/14/93  TN   CR-93-011  COMBINED-TAX ENTRY POINT SPLIT OUT   *        
000430*                          OF THE FEDERAL PARAGRAPH.             *        
000440* 03/02/96  TN   CR-96-005  FEDERAL SURTAX REPEALED - REMOVED.   *        
000450* 01/15/99  SD   Y2K-0133   YEAR 2000 REVIEW - ALL DATE FIELDS   *        
000460*                          IN THIS MEMBER ARE YEAR-INDEPENDENT   *        
000470*                          BRACKET AMOUNTS ONLY. NO WINDOWING    *        
000480*                          REQUIRED. SIGNED OFF PER Y2K-0133.    *        
000490* 04/03/02  SD   CR-02-009  FEDERAL AND PROVINCIAL RATE TABLES   *        
000500*                          REBUILT TO 5-BRACKET LAYOUT.          *        
000510* 09/11/09  MC   CR-09-014  ERROR MESSAGE TABLE ADDED FOR THE    *        
000520*                          NEW TAX-FREE SAVINGS ACCOUNT WORK     *        
000530*                          IN FPLINV01 (CALLS THIS MEMBER FOR    *        
000540*                          RRSP WITHDRAWAL AND LIQUIDATION TAX). *        
000550* 06/20/14  MC   CR-14-003  WORKING STORAGE CONVERTED FROM       *        
000560*                          FLAT 600-BYTE COMM-AREA TO THE        *        
000570*                          XTAXOP LINKAGE COPY MEMBER.           *        
000580* 02/01/26  MC   CR-2026-014 FEDERAL AND ONTARIO BRACKET TABLES  *        
000590*                          REINDEXED TO 2026 RATES. INFLATION    *        
000600*                          FACTOR EDIT ADDED (CR 16).            *        
000610******************************************************************        
000620                                                                          
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SPECIAL-NAMES.                                                           
000660    UPSI-0 IS FPLTAX01-TRACE-SW.                                          
000670                                                                          
000680 DATA DIVISION.                                                           
000690 WORKING-STORAGE SECTION.                                                 
000700*  *** PANVALET LIBRARIAN STAMP FOLLOWS ***                      *        
000710 01  PGMSTAMP              PIC X(60) VALUE                                
000720         'PANVALET STMP 26/02/01 MCHEN FPLTAX01 FPL.TST.PGM '.            
000730                                                                          
000740 01  PGM-VERSION       PIC X(23) VALUE 'FPLTAX01 05 DU 01/02/26'.         
000750                                                                          
000760* BRACKET-WALK SUBSCRIPT - STANDALONE, NOT PART OF A GROUP       *        
000770 77  W-SUB                 PIC S9(4)  COMP.                               
000780                                                                          
000790* TAX CALCULATION WORK AREA                                      *        
000800 01  W-TAX-WORK.                                                          
000810    05  W-BRACKET-LOWER      PIC S9(9)V99.                                
000820    05  W-BRACKET-DONE-SW    PIC X(01).                                   
000830       88  W-BRACKET-DONE          VALUE 'Y'.                             
000840    05  W-DEFL-INCOME        PIC S9(9)V9(7).                              
000850    05  W-FED-BASE-TAX       PIC S9(9)V9(7).                              
000860    05  W-FED-BASE-TAX-R     PIC S9(9)V99.                                
000870    05  W-FED-TAX            PIC S9(9)V99.                                
000880    05  W-PROV-BASE-TAX      PIC S9(9)V9(7).                              
000890    05  W-PROV-BASE-TAX-R    PIC S9(9)V99.                                
000900    05  W-PROV-TAX           PIC S9(9)V99.                                
000910    05  W-ERR-IND            PIC S9(4)  COMP.                             
000920    05  FILLER                PIC X(05).                                  
000930                                                                          
000940* FEDERAL BRACKET TABLE - UPPER LIMIT / MARGINAL RATE PAIRS,     *        
000950* 2026 TAX YEAR, BUILT AS A VALUE TABLE AND REDEFINED AS AN      *        
000960* OCCURS TABLE FOR THE BRACKET WALK IN 1000-FEDERAL-TAX.         *        
000970 01  W-FED-BRACKETS-VALUES.                                               
000980    05  FILLER                PIC 9(9)V99 VALUE 00058523.00.              
000990    05  FILLER                PIC  V9(5) VALUE .14000.                    
001000    05  FILLER                PIC 9(9)V99 VALUE 00117045.00.              
001010    05  FILLER                PIC  V9(5) VALUE .20500.                    
001020    05  FILLER                PIC 9(9)V99 VALUE 00181440.00.              
001030    05  FILLER                PIC  V9(5) VALUE .26000.                    
001040    05  FILLER                PIC 9(9)V99 VALUE 00258482.00.              
001050    05  FILLER                PIC  V9(5) VALUE .29000.                    
001060    05  FILLER                PIC 9(9)V99 VALUE 99999999.99.              
001070    05  FILLER                PIC  V9(5) VALUE .33000.                    
001080 01  W-FED-BRACKET-TBL REDEFINES W-FED-BRACKETS-VALUES.                   
001090    05  W-FED-BRACKET           OCCURS 5 TIMES.                           
001100       10  W-FED-UPPER              PIC 9(9)V99.                          
001110       10  W-FED-RATE               PIC  V9(5).                           
001120                                                                          
001130* ONTARIO PROVINCIAL BRACKET TABLE - SAME SHAPE AS THE FEDERAL   *        
001140* TABLE ABOVE, 2026 TAX YEAR RATES.                              *        
001150 01  W-PROV-BRACKETS-VALUES.                                              
001160    05  FILLER                PIC 9(9)V99 VALUE 00053891.00.              
001170    05  FILLER                PIC  V9(5) VALUE .05050.                    
001180    05  FILLER                PIC 9(9)V99 VALUE 00107785.00.              
001190    05  FILLER                PIC  V9(5) VALUE .09150.                    
001200    05  FILLER                PIC 9(9)V99 VALUE 00150000.00.              
001210    05  FILLER                PIC  V9(5) VALUE .11160.                    
001220    05  FILLER                PIC 9(9)V99 VALUE 00220000.00.              
001230    05  FILLER                PIC  V9(5) VALUE .12160.                    
001240    05  FILLER                PIC 9(9)V99 VALUE 99999999.99.              
001250    05  FILLER                PIC  V9(5) VALUE .13160.                    
001260 01  W-PROV-BRACKET-TBL REDEFINES W-PROV-BRACKETS-VALUES.                 
001270    05  W-PROV-BRACKET          OCCURS 5 TIMES.                           
001280       10  W-PROV-UPPER             PIC 9(9)V99.                          
001290       10  W-PROV-RATE              PIC  V9(5).                           
001300                                                                          
001310* ERROR MESSAGE LOOKUP TABLE - DISPLAYED WHEN FPLTAX01-TRACE-SW  *        
001320* IS ON AND A NON-ZERO CR COMES BACK FROM 0100-EDIT-INPUT.       *        
001330 01  W-ERR-MSG-VALUES.                                                    
001340    05  FILLER                PIC 9(02) VALUE 12.                         
001350    05  FILLER                PIC X(30) VALUE                             
001360                  'NEGATIVE TAXABLE INCOME       '.                       
001370    05  FILLER                PIC 9(02) VALUE 16.                         
001380    05  FILLER                PIC X(30) VALUE                             
001390                  'INFLATION FACTOR NOT POSITIVE '.                       
001400 01  W-ERR-MSG-TBL REDEFINES W-ERR-MSG-VALUES.                            
001410    05  W-ERR-MSG-ENTRY         OCCURS 2 TIMES.                           
001420       10  W-ERR-MSG-CODE           PIC 9(02).                            
001430       10  W-ERR-MSG-TEXT           PIC X(30).                            
001440                                                                          
001450* TAXCALC LINKAGE LAYOUT - SEE XTAXOP COPY MEMBER.               *        
001460     COPY XTAXOP.                                                         
001470                                                                          
001480 LINKAGE SECTION.                                                         
001490* CALLER COMM-AREA - MOVED INTO TAX-OP-AREA ON ENTRY, MOVED      *        
001500* BACK OUT BEFORE GOBACK.                                        *        
001510 01  TAXOPM                PIC X(41).                                     
001520                                                                          
001530 PROCEDURE DIVISION USING TAXOPM.                                         
001540                                                                          
001550 0000-MAIN-LINE.                                                          
001560    MOVE TAXOPM TO TAX-OP-AREA                                            
001570    MOVE ZERO TO TAXOP-CR                                                 
001580    PERFORM 0100-EDIT-INPUT THRU 0100-EDIT-INPUT-EXIT                     
001590    IF TAXOP-CR NOT > ZERO                                                
001600       PERFORM 1000-FEDERAL-TAX THRU 1000-FEDERAL-TAX-EXIT                
001610       PERFORM 1100-PROVINCIAL-TAX THRU 1100-PROVINCIAL-TAX-EXIT          
001620       PERFORM 1200-COMBINE THRU 1200-COMBINE-EXIT                        
001630    ELSE                                                                  
001640       PERFORM 9000-TRACE-ERROR THRU 9000-TRACE-ERROR-EXIT                
001650    END-IF                                                                
001660    MOVE TAX-OP-AREA TO TAXOPM                                            
001670    GOBACK.                                                               
001680                                                                          
001690* 0100-EDIT-INPUT                                                *        
001700* REJECTS NEGATIVE TAXABLE INCOME AND A NON-POSITIVE             *        
001710* INFLATION FACTOR - SEE BUSINESS RULE, TAXCALC.                 *        
001720 0100-EDIT-INPUT.                                                         
001730    IF TAXOP-TAXABLE-INCOME < ZERO                                        
001740       MOVE 12 TO TAXOP-CR                                                
001750    END-IF                                                                
001760    IF TAXOP-INFL-FACTOR NOT > ZERO                                       
001770       MOVE 16 TO TAXOP-CR                                                
001780    END-IF.                                                               
001790 0100-EDIT-INPUT-EXIT.                                                    
001800    EXIT.                                                                 
001810                                                                          
001820* 1000-FEDERAL-TAX                                               *        
001830* DEFLATES THE TAXABLE INCOME BY THE INFLATION FACTOR,           *        
001840* WALKS THE FEDERAL BRACKET TABLE AT YEAR-ZERO RATES, THEN       *        
001850* REINFLATES THE RESULT - TAX(INCOME,F) = ROUND(F TIMES          *        
001860* TAX(INCOME / F)).                                              *        
001870 1000-FEDERAL-TAX.                                                        
001880    COMPUTE W-DEFL-INCOME =                                               
001890       TAXOP-TAXABLE-INCOME / TAXOP-INFL-FACTOR                           
001900    MOVE ZERO TO W-FED-BASE-TAX W-BRACKET-LOWER                           
001910    MOVE SPACE TO W-BRACKET-DONE-SW                                       
001920    MOVE 1 TO W-SUB                                                       
001930    PERFORM 1050-FED-BRACKET-STEP THRU 1050-FED-BRACKET-STEP-EXIT         
001940       UNTIL W-SUB > 5 OR W-BRACKET-DONE                                  
001950    COMPUTE W-FED-BASE-TAX-R ROUNDED = W-FED-BASE-TAX                     
001960    COMPUTE W-FED-TAX ROUNDED =                                           
001970       TAXOP-INFL-FACTOR * W-FED-BASE-TAX-R.                              
001980 1000-FEDERAL-TAX-EXIT.                                                   
001990    EXIT.                                                                 
002000                                                                          
002010 1050-FED-BRACKET-STEP.                                                   
002020    IF W-DEFL-INCOME > W-FED-UPPER (W-SUB)                                
002030       COMPUTE W-FED-BASE-TAX = W-FED-BASE-TAX +                          
002040          (W-FED-UPPER (W-SUB) - W-BRACKET-LOWER) *                       
002050          W-FED-RATE (W-SUB)                                              
002060       MOVE W-FED-UPPER (W-SUB) TO W-BRACKET-LOWER                        
002070       ADD 1 TO W-SUB                                                     
002080    ELSE                                                                  
002090       COMPUTE W-FED-BASE-TAX = W-FED-BASE-TAX +                          
002100          (W-DEFL-INCOME - W-BRACKET-LOWER) *                             
002110          W-FED-RATE (W-SUB)                                              
002120       MOVE 'Y' TO W-BRACKET-DONE-SW                                      
002130    END-IF.                                                               
002140 1050-FED-BRACKET-STEP-EXIT.                                              
002150    EXIT.                                                                 
002160                                                                          
002170* 1100-PROVINCIAL-TAX - SAME SHAPE AS 1000-FEDERAL-TAX BUT       *        
002180* AGAINST THE ONTARIO TABLE.                                     *        
002190 1100-PROVINCIAL-TAX.                                                     
002200    MOVE ZERO TO W-PROV-BASE-TAX W-BRACKET-LOWER                          
002210    MOVE SPACE TO W-BRACKET-DONE-SW                                       
002220    MOVE 1 TO W-SUB                                                       
002230    PERFORM 1150-PROV-BRACKET-STEP THRU                                   
002240       1150-PROV-BRACKET-STEP-EXIT                                        
002250       UNTIL W-SUB > 5 OR W-BRACKET-DONE                                  
002260    COMPUTE W-PROV-BASE-TAX-R ROUNDED = W-PROV-BASE-TAX                   
002270    COMPUTE W-PROV-TAX ROUNDED =                                          
002280       TAXOP-INFL-FACTOR * W-PROV-BASE-TAX-R.                             
002290 1100-PROVINCIAL-TAX-EXIT.                                                
002300    EXIT.                                                                 
002310                                                                          
002320 1150-PROV-BRACKET-STEP.                                                  
002330    IF W-DEFL-INCOME > W-PROV-UPPER (W-SUB)                               
002340       COMPUTE W-PROV-BASE-TAX = W-PROV-BASE-TAX +                        
002350          (W-PROV-UPPER (W-SUB) - W-BRACKET-LOWER) *                      
002360          W-PROV-RATE (W-SUB)                                             
002370       MOVE W-PROV-UPPER (W-SUB) TO W-BRACKET-LOWER                       
002380       ADD 1 TO W-SUB                                                     
002390    ELSE                                                                  
002400       COMPUTE W-PROV-BASE-TAX = W-PROV-BASE-TAX +                        
002410          (W-DEFL-INCOME - W-BRACKET-LOWER) *                             
002420          W-PROV-RATE (W-SUB)                                             
002430       MOVE 'Y' TO W-BRACKET-DONE-SW                                      
002440    END-IF.                                                               
002450 1150-PROV-BRACKET-STEP-EXIT.                                             
002460    EXIT.                                                                 
002470                                                                          
002480* 1200-COMBINE - COMBINED TAX = ROUND(FEDERAL + PROVINCIAL).     *        
002490 1200-COMBINE.                                                            
002500    COMPUTE TAXOP-TAX-OWED ROUNDED = W-FED-TAX + W-PROV-TAX.              
002510 1200-COMBINE-EXIT.                                                       
002520    EXIT.                                                                 
002530                                                                          
002540* 9000-TRACE-ERROR - DIAGNOSTIC ONLY, GATED BY THE UPSI-0        *        
002550* TRACE SWITCH SET ON IN THE PARM DECK FOR PROBLEM RUNS.         *        
002560 9000-TRACE-ERROR.                                                        
002570    IF FPLTAX01-TRACE-SW                                                  
002580       MOVE TAXOP-CR TO W-ERR-IND                                         
002590       MOVE 1 TO W-SUB                                                    
002600       PERFORM 9050-TRACE-LOOKUP THRU 9050-TRACE-LOOKUP-EXIT              
002610          UNTIL W-SUB > 2                                                 
002620    END-IF.                                                               
002630 9000-TRACE-ERROR-EXIT.                                                   
002640    EXIT.                                                                 
002650                                                                          
002660 9050-TRACE-LOOKUP.                                                       
002670    IF W-ERR-MSG-CODE (W-SUB) = TAXOP-CR                                  
002680       DISPLAY 'FPLTAX01 - ' W-ERR-MSG-TEXT (W-SUB)                       
002690    END-IF                                                                
002700    ADD 1 TO W-SUB.                                                       
002710 9050-TRACE-LOOKUP-EXIT.                                                  
002720    EXIT.                                                                 
