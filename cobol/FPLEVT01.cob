000100******************************************************************        
000110* PROGRAM  FPLEVT01                                              *        
000120* LANGUAGE COBOL                                                 *        
000130                                                                          
000140* THIS SUBPROGRAM APPLIES ONE PLAN EVENT TO THE SIMULATION       *        
000150* STATE CARRIED IN PLAN-COMM-AREA - SET INCOME, SET SPENDING,    *        
000160* SET DEPOSIT/WITHDRAWAL POLICY, RETIRE, SET FREE CASH, OR SET   *        
000170* ACCOUNT VALUES.  ONE CALL PER EVENT RECORD, MADE BY FPLGRW01   *        
000180* BEFORE EACH YEARS INCOME/CONTRIBUTION/SPENDING PROCESSING.     *        
000190******************************************************************        
000200                                                                          
000210 IDENTIFICATION DIVISION.                                                 
000220 PROGRAM-ID. FPLEVT01.                                                    
000230 AUTHOR. R.HALLORAN.                                                      
000240 INSTALLATION. DOMINION ACTUARIAL SERVICES LTD.                           
000250 DATE-WRITTEN. 05/14/87.                                                  
000260 DATE-COMPILED.                                                           
000270 SECURITY. CONFIDENTIAL - CLIENT RETIREMENT DATA - INTERNAL USE           
000280     ONLY.                                                                
000290                                                                          
000300******************************************************************        
000310* CHANGE LOG                                                     *        
000320* DATE      BY   REQUEST    DESCRIPTION                          *        
000330* --------  ---  ---------  ------------------------------------ *        
000340* 05/14/87  RH   ORIG       ORIGINAL CODING - INCOME, SPENDING   *        
000350*                          AND FREE-CASH EVENTS ONLY.            *        
000360* 08/30/88  RH   CR-88-019  DEPOSIT AND WITHDRAWAL POLICY        *        
000370*                          EVENTS ADDED TO MATCH THE NEW         *        
000380*                          FPLINV01 ORDER-DRIVEN WALK.           *        
000390* 02/06/91  JK   CR-91-004  RETIREMENT EVENT ADDED - ZEROES      *        
000400*                          INCOME AND MAY INSTALL A              *        
000410*                          WITHDRAWAL POLICY IN ONE SHOT.        *        
000420* 11/12/94  JK   CR-94-011  SET-ACCOUNT-VALUES EVENT ADDED FOR   *        
000430*                          MID-PLAN CORRECTIONS (AUDITED         *        
000440*                          BALANCE RESTATEMENTS).                *        
000450* 01/22/99  SD   Y2K-0135   YEAR 2000 REVIEW - EVT-YEAR IS       *        
000460*                          ALREADY FULL 4-DIGIT. NO CHANGE       *        
000470*                          REQUIRED. SIGNED OFF PER Y2K-0135.    *        
000480* 04/18/09  MC   CR-09-016  PLAN YEAR RANGE CHECK MOVED HERE     *        
000490*                          FROM FPLGRW01 SO EVERY EVENT IS       *        
000500*                          RANGE-CHECKED THE SAME WAY.           *        
000510* 07/22/14  MC   CR-14-005  WORKING STORAGE CONVERTED TO THE     *        
000520*                          XEVENT/XEVTOP/XPLNCOM LINKAGE         *        
000530*                          COPY MEMBERS.                         *        
000540* 02/01/26  MC   CR-2026-016 EVENT-TYPE EDIT TABLE ADDED - AN    *        
000550*                          UNRECOGNIZED TYPE NOW RETURNS CR      *        
000560*                          32 INSTEAD OF FALLING THROUGH.        *        
000570******************************************************************        
000580                                                                          
000590 ENVIRONMENT DIVISION.                                                    
000600 CONFIGURATION SECTION.                                                   
000610 SPECIAL-NAMES.                                                           
000620    UPSI-0 IS FPLEVT01-TRACE-SW.                                          
000630                                                                          
000640 DATA DIVISION.                                                           
000650 WORKING-STORAGE SECTION.                                                 
000660*  *** PANVALET LIBRARIAN STAMP FOLLOWS ***                      *        
000670 01  PGMSTAMP              PIC X(60) VALUE                                
000680         'PANVALET STMP 22/07/14 MCHEN FPLEVT01 FPL.TST.PGM '.            
000690                                                                          
000700 01  PGM-VERSION       PIC X(23) VALUE 'FPLEVT01 06 DU 01/02/26'.         
000710                                                                          
000720* ACCOUNT-NAME SUBSCRIPT - STANDALONE, NOT PART OF A GROUP       *        
000730 77  W-NAME-SUB            PIC S9(4)  COMP.                               
000740                                                                          
000750* GENERAL WORK AREA.                                             *        
000760 01  W-EVENT-WORK.                                                        
000770    05  W-FOUND-SW           PIC X(01).                                   
000780       88  W-FOUND                 VALUE 'Y'.                             
000790    05  W-TOUCHED-SW         PIC X(01).                                   
000800       88  W-TOUCHED                VALUE 'Y'.                            
000810    05  FILLER                PIC X(05).                                  
000820                                                                          
000830* THIS EVENTS FACTOR - THE YEARS INFLATION FACTOR WHEN THE       *        
000840* EVENT CARRIES AN 'Y' INFLATION FLAG, ELSE 1.0.  REDEFINED      *        
000850* BY AN UNSIGNED DIGIT-ONLY VIEW FOR THE DIAGNOSTIC TRACE.       *        
000860 01  W-FACTOR-WORK.                                                       
000870    05  W-FACTOR             PIC S9(03)V9(05).                            
000880 01  W-FACTOR-ALT REDEFINES W-FACTOR-WORK.                                
000890    05  W-FACTOR-DISPLAY        PIC 9(08).                                
000900                                                                          
000910* VALID EVENT-TYPE EDIT TABLE.                                   *        
000920 01  W-EVT-TYPE-VALUES.                                                   
000930    05  FILLER                PIC X(02) VALUE 'IN'.                       
000940    05  FILLER                PIC X(02) VALUE 'SP'.                       
000950    05  FILLER                PIC X(02) VALUE 'DP'.                       
000960    05  FILLER                PIC X(02) VALUE 'WP'.                       
000970    05  FILLER                PIC X(02) VALUE 'RT'.                       
000980    05  FILLER                PIC X(02) VALUE 'FC'.                       
000990    05  FILLER                PIC X(02) VALUE 'AV'.                       
001000 01  W-EVT-TYPE-TBL REDEFINES W-EVT-TYPE-VALUES.                          
001010    05  W-EVT-TYPE-CODE         OCCURS 7 TIMES                            
001020        PIC X(02).                                                        
001030                                                                          
001040* ERROR MESSAGE LOOKUP - DISPLAYED WHEN FPLEVT01-TRACE-SW IS     *        
001050* ON AND A NON-ZERO CR COMES BACK FROM AN OPERATION.             *        
001060 01  W-ERR-MSG-VALUES.                                                    
001070    05  FILLER                PIC 9(02) VALUE 30.                         
001080    05  FILLER                PIC X(30) VALUE                             
001090                  'PLAN END YEAR BEFORE START YEAR'.                      
001100    05  FILLER                PIC 9(02) VALUE 31.                         
001110    05  FILLER                PIC X(30) VALUE                             
001120                  'EVENT YEAR OUTSIDE PLAN RANGE '.                       
001130    05  FILLER                PIC 9(02) VALUE 32.                         
001140    05  FILLER                PIC X(30) VALUE                             
001150                  'UNRECOGNIZED EVENT TYPE       '.                       
001160 01  W-ERR-MSG-TBL REDEFINES W-ERR-MSG-VALUES.                            
001170    05  W-ERR-MSG-ENTRY         OCCURS 3 TIMES.                           
001180       10  W-ERR-MSG-CODE           PIC 9(02).                            
001190       10  W-ERR-MSG-TEXT           PIC X(30).                            
001200                                                                          
001210* PLAN EVENT RECORD - SEE XEVENT.                                *        
001220     COPY XEVENT.                                                         
001230                                                                          
001240* EVENTS OPERATION LAYOUT - SEE XEVTOP.                          *        
001250     COPY XEVTOP.                                                         
001260                                                                          
001270* PLAN STATE - SEE XPLNCOM.  MOVED IN FROM PLANCOMM ON ENTRY,    *        
001280* MOVED BACK OUT BEFORE GOBACK.                                  *        
001290     COPY XPLNCOM.                                                        
001300                                                                          
001310 LINKAGE SECTION.                                                         
001320 01  EVTM                  PIC X(120).                                    
001330 01  EVTOPM                PIC X(29).                                     
001340 01  PLANCOMM              PIC X(368).                                    
001350                                                                          
001360 PROCEDURE DIVISION USING EVTM EVTOPM PLANCOMM.                           
001370                                                                          
001380* 0000-MAIN-LINE - EDITS THE YEAR AND TYPE, THEN DISPATCHES      *        
001390* ON EVT-TYPE.  SEE BATCH FLOW, EVENTS.                          *        
001400 0000-MAIN-LINE.                                                          
001410    MOVE EVTM TO EVENT-RECORD                                             
001420    MOVE EVTOPM TO EVENT-OP-AREA                                          
001430    MOVE PLANCOMM TO PLAN-COMM-AREA                                       
001440    MOVE ZERO TO EVTOP-CR EVTOP-RC                                        
001450    PERFORM 0100-CHECK-YEAR THRU 0100-CHECK-YEAR-EXIT                     
001460    IF EVTOP-CR NOT > ZERO                                                
001470       PERFORM 0150-CHECK-TYPE THRU                                       
001480          0150-CHECK-TYPE-EXIT                                            
001490    END-IF                                                                
001500    IF EVTOP-CR > ZERO                                                    
001510       PERFORM 9000-TRACE-ERROR THRU                                      
001520          9000-TRACE-ERROR-EXIT                                           
001530    ELSE                                                                  
001540       PERFORM 0200-SET-FACTOR THRU                                       
001550          0200-SET-FACTOR-EXIT                                            
001560       EVALUATE EVT-TYPE                                                  
001570          WHEN 'IN'                                                       
001580             PERFORM 1000-APPLY-IN THRU                                   
001590                1000-APPLY-IN-EXIT                                        
001600          WHEN 'SP'                                                       
001610             PERFORM 1100-APPLY-SP THRU                                   
001620                1100-APPLY-SP-EXIT                                        
001630          WHEN 'DP'                                                       
001640             PERFORM 1200-APPLY-DP THRU                                   
001650                1200-APPLY-DP-EXIT                                        
001660          WHEN 'WP'                                                       
001670             PERFORM 1300-APPLY-WP THRU                                   
001680                1300-APPLY-WP-EXIT                                        
001690          WHEN 'RT'                                                       
001700             PERFORM 1400-APPLY-RT THRU                                   
001710                1400-APPLY-RT-EXIT                                        
001720          WHEN 'FC'                                                       
001730             PERFORM 1500-APPLY-FC THRU                                   
001740                1500-APPLY-FC-EXIT                                        
001750          WHEN 'AV'                                                       
001760             PERFORM 1600-APPLY-AV THRU                                   
001770                1600-APPLY-AV-EXIT                                        
001780          WHEN OTHER                                                      
001790             CONTINUE                                                     
001800       END-EVALUATE                                                       
001810    END-IF                                                                
001820    MOVE EVENT-OP-AREA TO EVTOPM                                          
001830    MOVE PLAN-COMM-AREA TO PLANCOMM                                       
001840    GOBACK.                                                               
001850                                                                          
001860* 0100-CHECK-YEAR - TIMELINE VALIDATION.  THE PLAN RANGE MUST    *        
001870* HAVE END >= START, AND THIS EVENTS YEAR MUST FALL INSIDE IT.   *        
001880 0100-CHECK-YEAR.                                                         
001890    IF EVTOP-END-YEAR < EVTOP-START-YEAR                                  
001900       MOVE 30 TO EVTOP-CR                                                
001910       MOVE 01 TO EVTOP-RC                                                
001920    ELSE                                                                  
001930       IF EVT-YEAR < EVTOP-START-YEAR                                     
001940          OR EVT-YEAR > EVTOP-END-YEAR                                    
001950          MOVE 31 TO EVTOP-CR                                             
001960          MOVE 01 TO EVTOP-RC                                             
001970       END-IF                                                             
001980    END-IF.                                                               
001990 0100-CHECK-YEAR-EXIT.                                                    
002000    EXIT.                                                                 
002010                                                                          
002020 0150-CHECK-TYPE.                                                         
002030    MOVE 1 TO W-NAME-SUB                                                  
002040    MOVE 'N' TO W-FOUND-SW                                                
002050    PERFORM 0160-TYPE-STEP THRU 0160-TYPE-STEP-EXIT                       
002060       UNTIL W-NAME-SUB > 7 OR W-FOUND                                    
002070    IF NOT W-FOUND                                                        
002080       MOVE 32 TO EVTOP-CR                                                
002090       MOVE 01 TO EVTOP-RC                                                
002100    END-IF.                                                               
002110 0150-CHECK-TYPE-EXIT.                                                    
002120    EXIT.                                                                 
002130                                                                          
002140 0160-TYPE-STEP.                                                          
002150    IF W-EVT-TYPE-CODE (W-NAME-SUB) = EVT-TYPE                            
002160       MOVE 'Y' TO W-FOUND-SW                                             
002170    END-IF                                                                
002180    ADD 1 TO W-NAME-SUB.                                                  
002190 0160-TYPE-STEP-EXIT.                                                     
002200    EXIT.                                                                 
002210                                                                          
002220 0200-SET-FACTOR.                                                         
002230    IF EVT-INFL-ADJ = 'Y'                                                 
002240       MOVE EVTOP-FACTOR TO W-FACTOR                                      
002250    ELSE                                                                  
002260       MOVE 1.00000 TO W-FACTOR                                           
002270    END-IF.                                                               
002280 0200-SET-FACTOR-EXIT.                                                    
002290    EXIT.                                                                 
002300                                                                          
002310* 1000-APPLY-IN - BUSINESS RULE, EVENTS, IN.  SETS THE           *        
002320* OVERRIDE SWITCH SO FPLGRW01 STOPS RE-INDEXING ANNUAL           *        
002330* INCOME OFF THE PARAM BASE.                                     *        
002340 1000-APPLY-IN.                                                           
002350    COMPUTE PLCOM-ANNUAL-INCOME ROUNDED =                                 
002360       EVT-AMOUNT * W-FACTOR                                              
002370    MOVE 'Y' TO PLCOM-INCOME-OVR-SW.                                      
002380 1000-APPLY-IN-EXIT.                                                      
002390    EXIT.                                                                 
002400                                                                          
002410* 1100-APPLY-SP - BUSINESS RULE, EVENTS, SP.  SETS THE           *        
002420* OVERRIDE SWITCH SO FPLGRW01 STOPS RE-INDEXING ANNUAL           *        
002430* SPENDING OFF THE PARAM BASE.                                   *        
002440 1100-APPLY-SP.                                                           
002450    COMPUTE PLCOM-ANNUAL-SPENDING ROUNDED =                               
002460       EVT-AMOUNT * W-FACTOR                                              
002470    MOVE 'Y' TO PLCOM-SPEND-OVR-SW.                                       
002480 1100-APPLY-SP-EXIT.                                                      
002490    EXIT.                                                                 
002500                                                                          
002510* 1200-APPLY-DP - BUSINESS RULE, EVENTS, DP.  REPLACES THE       *        
002520* PARAM CONTRIBUTION - THE YEARLY AMOUNT ITSELF IS COMPUTED      *        
002530* BY FPLGRW01 AT CONTRIBUTION TIME, NOT HERE.                    *        
002540 1200-APPLY-DP.                                                           
002550    MOVE 'Y' TO PLCOM-DEP-POLICY-SW                                       
002560    MOVE EVT-AMOUNT TO PLCOM-DEP-AMOUNT                                   
002570    MOVE EVT-ORDER TO PLCOM-DEP-ORDER                                     
002580    MOVE EVT-INFL-ADJ TO PLCOM-DEP-INFL-ADJ.                              
002590 1200-APPLY-DP-EXIT.                                                      
002600    EXIT.                                                                 
002610                                                                          
002620* 1300-APPLY-WP - BUSINESS RULE, EVENTS, WP.                     *        
002630 1300-APPLY-WP.                                                           
002640    MOVE 'Y' TO PLCOM-WDR-POLICY-SW                                       
002650    MOVE EVT-AMOUNT TO PLCOM-WDR-AMOUNT                                   
002660    MOVE EVT-ORDER TO PLCOM-WDR-ORDER                                     
002670    MOVE EVT-INFL-ADJ TO PLCOM-WDR-INFL-ADJ.                              
002680 1300-APPLY-WP-EXIT.                                                      
002690    EXIT.                                                                 
002700                                                                          
002710* 1400-APPLY-RT - BUSINESS RULE, EVENTS, RT.  A WITHDRAWAL       *        
002720* AMOUNT OF ZERO MEANS THE EVENT CARRIES NO WITHDRAWAL           *        
002730* POLICY OF ITS OWN - THE EXISTING POLICY, IF ANY, STANDS.       *        
002740 1400-APPLY-RT.                                                           
002750    MOVE 'Y' TO PLCOM-RETIRED-SW                                          
002760    MOVE ZERO TO PLCOM-ANNUAL-INCOME                                      
002770    MOVE 'Y' TO PLCOM-INCOME-OVR-SW                                       
002780    IF EVT-AMOUNT > ZERO                                                  
002790       MOVE 'Y' TO PLCOM-WDR-POLICY-SW                                    
002800       MOVE EVT-AMOUNT TO PLCOM-WDR-AMOUNT                                
002810       MOVE EVT-ORDER TO PLCOM-WDR-ORDER                                  
002820       MOVE EVT-INFL-ADJ TO PLCOM-WDR-INFL-ADJ                            
002830    END-IF.                                                               
002840 1400-APPLY-RT-EXIT.                                                      
002850    EXIT.                                                                 
002860                                                                          
002870* 1500-APPLY-FC - BUSINESS RULE, EVENTS, FC.  NO INFLATION       *        
002880* ADJUSTMENT ON THIS ONE.                                        *        
002890 1500-APPLY-FC.                                                           
002900    MOVE EVT-AMOUNT TO PLCOM-FREE-CASH.                                   
002910 1500-APPLY-FC-EXIT.                                                      
002920    EXIT.                                                                 
002930                                                                          
002940* 1600-APPLY-AV - BUSINESS RULE, EVENTS, AV.  A NEGATIVE         *        
002950* FIELD ON THE EVENT RECORD MEANS NOT SUPPLIED.                  *        
002960 1600-APPLY-AV.                                                           
002970    PERFORM 1610-AV-TFSA THRU 1610-AV-TFSA-EXIT                           
002980    PERFORM 1620-AV-RRSP THRU 1620-AV-RRSP-EXIT                           
002990    PERFORM 1630-AV-UNREG THRU 1630-AV-UNREG-EXIT.                        
003000 1600-APPLY-AV-EXIT.                                                      
003010    EXIT.                                                                 
003020                                                                          
003030 1610-AV-TFSA.                                                            
003040    MOVE 'N' TO W-TOUCHED-SW                                              
003050    IF EVT-TFSA-BAL >= ZERO                                               
003060       MOVE EVT-TFSA-BAL TO PLCOM-TFSA-BALANCE                            
003070       MOVE EVT-TFSA-BAL TO                                               
003080          PLCOM-TFSA-YR-START-BAL                                         
003090       MOVE 'Y' TO W-TOUCHED-SW                                           
003100    END-IF                                                                
003110    IF EVT-TFSA-ROOM >= ZERO                                              
003120       MOVE EVT-TFSA-ROOM TO                                              
003130          PLCOM-TFSA-CONTRIB-ROOM                                         
003140       MOVE 'Y' TO W-TOUCHED-SW                                           
003150    END-IF                                                                
003160    IF W-TOUCHED                                                          
003170       MOVE ZERO TO PLCOM-TFSA-DEPOSITS                                   
003180       MOVE ZERO TO PLCOM-TFSA-WITHDRAWALS                                
003190    END-IF.                                                               
003200 1610-AV-TFSA-EXIT.                                                       
003210    EXIT.                                                                 
003220                                                                          
003230 1620-AV-RRSP.                                                            
003240    MOVE 'N' TO W-TOUCHED-SW                                              
003250    IF EVT-RRSP-BAL >= ZERO                                               
003260       MOVE EVT-RRSP-BAL TO PLCOM-RRSP-BALANCE                            
003270       MOVE EVT-RRSP-BAL TO                                               
003280          PLCOM-RRSP-YR-START-BAL                                         
003290       MOVE 'Y' TO W-TOUCHED-SW                                           
003300    END-IF                                                                
003310    IF EVT-RRSP-ROOM >= ZERO                                              
003320       MOVE EVT-RRSP-ROOM TO                                              
003330          PLCOM-RRSP-CONTRIB-ROOM                                         
003340       MOVE 'Y' TO W-TOUCHED-SW                                           
003350    END-IF                                                                
003360    IF W-TOUCHED                                                          
003370       MOVE ZERO TO PLCOM-RRSP-DEPOSITS                                   
003380       MOVE ZERO TO PLCOM-RRSP-WITHDRAWALS                                
003390    END-IF.                                                               
003400 1620-AV-RRSP-EXIT.                                                       
003410    EXIT.                                                                 
003420                                                                          
003430* UNREGISTERED BALANCE SUPPLIED WITHOUT A COST BASIS DEFAULTS    *        
003440* THE COST BASIS TO THE NEW BALANCE (FULLY UNREALIZED).          *        
003450 1630-AV-UNREG.                                                           
003460    MOVE 'N' TO W-TOUCHED-SW                                              
003470    IF EVT-UNREG-BAL >= ZERO                                              
003480       MOVE EVT-UNREG-BAL TO PLCOM-UNREG-BALANCE                          
003490       MOVE EVT-UNREG-BAL TO                                              
003500          PLCOM-UNREG-YR-START-BAL                                        
003510       MOVE 'Y' TO W-TOUCHED-SW                                           
003520       IF EVT-UNREG-COST < ZERO                                           
003530          MOVE EVT-UNREG-BAL TO                                           
003540             PLCOM-UNREG-COST-BASIS                                       
003550       END-IF                                                             
003560    END-IF                                                                
003570    IF EVT-UNREG-COST >= ZERO                                             
003580       MOVE EVT-UNREG-COST TO                                             
003590          PLCOM-UNREG-COST-BASIS                                          
003600       MOVE 'Y' TO W-TOUCHED-SW                                           
003610    END-IF                                                                
003620    IF W-TOUCHED                                                          
003630       MOVE ZERO TO PLCOM-UNREG-DEPOSITS                                  
003640       MOVE ZERO TO PLCOM-UNREG-WITHDRAWALS                               
003650       MOVE ZERO TO PLCOM-UNREG-REALIZED-GAINS                            
003660    END-IF.                                                               
003670 1630-AV-UNREG-EXIT.                                                      
003680    EXIT.                                                                 
003690                                                                          
003700* 9000-TRACE-ERROR - DIAGNOSTIC ONLY.  LOOKS UP THE CR IN        *        
003710* W-ERR-MSG-TBL AND DISPLAYS THE MATCHING TEXT WHEN              *        
003720* FPLEVT01-TRACE-SW IS ON.                                       *        
003730 9000-TRACE-ERROR.                                                        
003740    IF FPLEVT01-TRACE-SW                                                  
003750       MOVE 1 TO W-NAME-SUB                                               
003760       MOVE 'N' TO W-FOUND-SW                                             
003770       PERFORM 9010-TRACE-LOOKUP THRU                                     
003780          9010-TRACE-LOOKUP-EXIT                                          
003790          UNTIL W-NAME-SUB > 3 OR W-FOUND                                 
003800    END-IF.                                                               
003810 9000-TRACE-ERROR-EXIT.                                                   
003820    EXIT.                                                                 
003830                                                                          
003840 9010-TRACE-LOOKUP.                                                       
003850    IF W-ERR-MSG-CODE (W-NAME-SUB) = EVTOP-CR                             
003860       DISPLAY 'FPLEVT01 - TYPE ' EVT-TYPE ' CR='                         
003870          EVTOP-CR ' ' W-ERR-MSG-TEXT (W-NAME-SUB)                        
003880       MOVE 'Y' TO W-FOUND-SW                                             
003890    END-IF                                                                
003900    ADD 1 TO W-NAME-SUB.                                                  
003910 9010-TRACE-LOOKUP-EXIT.                                                  
003920    EXIT.                                                                 
