000100******************************************************************        
000110* XPLNCOM - PLAN STATE COMMUNICATION AREA.  CARRIES EVERY        *        
000120* FIELD OF SIMULATION STATE THAT SURVIVES FROM ONE YEAR TO       *        
000130* THE NEXT - FREE CASH, THE ACTIVE INCOME/SPENDING/DEPOSIT/      *        
000140* WITHDRAWAL POLICY AND THE THREE ACCOUNTS.  FPLGRW01 OWNS       *        
000150* THE MASTER COPY AND PASSES IT BY REFERENCE TO FPLEVT01 AND     *        
000160* FPLINV01 ON EVERY CALL - STANDARD SHOP DISCIPLINE OF MOVE       *       
000170* INTO THE LINKAGE BUFFER, CALL, MOVE BACK OUT.                  *        
000180******************************************************************        
000190 01  PLAN-COMM-AREA.                                                      
000200    05  PLCOM-FREE-CASH        PIC S9(11)V99.                             
000210    05  PLCOM-ANNUAL-INCOME    PIC S9(09)V99.                             
000220    05  PLCOM-ANNUAL-SPENDING  PIC S9(09)V99.                             
000230    05  PLCOM-ANNUAL-CONTRIB   PIC S9(09)V99.                             
000240    05  PLCOM-RETIRED-SW       PIC X(01).                                 
000250       88  PLCOM-RETIRED          VALUE 'Y'.                              
000260       88  PLCOM-NOT-RETIRED      VALUE 'N'.                              
000270    05  PLCOM-BASE-ORDER       PIC X(01) OCCURS 3 TIMES.                  
000280    05  PLCOM-DEP-POLICY-SW    PIC X(01).                                 
000290       88  PLCOM-DEP-POLICY-SET   VALUE 'Y'.                              
000300    05  PLCOM-DEP-AMOUNT       PIC S9(09)V99.                             
000310    05  PLCOM-DEP-ORDER        PIC X(01) OCCURS 3 TIMES.                  
000320    05  PLCOM-DEP-INFL-ADJ     PIC X(01).                                 
000330    05  PLCOM-WDR-POLICY-SW    PIC X(01).                                 
000340       88  PLCOM-WDR-POLICY-SET   VALUE 'Y'.                              
000350    05  PLCOM-WDR-AMOUNT       PIC S9(09)V99.                             
000360    05  PLCOM-WDR-ORDER        PIC X(01) OCCURS 3 TIMES.                  
000370    05  PLCOM-WDR-INFL-ADJ     PIC X(01).                                 
000380* 02/01/26 MC CR-2026-017 - INCOME/SPENDING OVERRIDE FLAGS       *        
000390* CARVED FROM PLCOM-FILLER.  ONCE SET BY AN IN OR SP EVENT       *        
000400* (OR, FOR INCOME, BY RETIREMENT) GROWTH STOPS RE-INDEXING       *        
000410* THAT FIGURE OFF THE PARAM BASE EVERY YEAR.                     *        
000420    05  PLCOM-INCOME-OVR-SW    PIC X(01).                                 
000430       88  PLCOM-INCOME-OVERRIDDEN   VALUE 'Y'.                           
000440    05  PLCOM-SPEND-OVR-SW     PIC X(01).                                 
000450       88  PLCOM-SPEND-OVERRIDDEN    VALUE 'Y'.                           
000460    05  PLCOM-TFSA.                                                       
000470    COPY XACCT REPLACING 'X' BY PLCOM-TFSA.                               
000480    05  PLCOM-RRSP.                                                       
000490    COPY XACCT REPLACING 'X' BY PLCOM-RRSP.                               
000500    05  PLCOM-UNREG.                                                      
000510    COPY XACCT REPLACING 'X' BY PLCOM-UNREG.                              
000520    05  PLCOM-FILLER           PIC X(08).                                 
