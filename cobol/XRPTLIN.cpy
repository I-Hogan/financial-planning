000100******************************************************************        
000110* XRPTLIN - PRINT-LINE LAYOUTS FOR THE YEAR-BY-YEAR PLAN         *        
000120* REPORT ON RPTOUT.  ONE PAGE HEADING, ONE COLUMN HEADING,       *        
000130* ONE DETAIL LINE PER SIMULATED YEAR AND ONE TRAILER - ALL       *        
000140* FOUR CARRY THE SAME 132-BYTE LENGTH SINCE THEY SHARE ONE       *        
000150* FD.  ALL MONEY IS DEFLATED TO YEAR-ZERO DOLLARS BY             *        
000160* FPLGRW01 BEFORE IT IS MOVED HERE.                              *        
000170******************************************************************        
000180 01  RPT-HEADING-1.                                                       
000190    05  FILLER                PIC X(05) VALUE SPACES.                     
000200    05  RPT-H1-TITLE          PIC X(40) VALUE                             
000210              'PERSONAL FINANCIAL PLAN SIMULATION'.                       
000220    05  FILLER                PIC X(10) VALUE SPACES.                     
000230    05  RPT-H1-LIT1           PIC X(11) VALUE                             
000240              'START YEAR '.                                              
000250    05  RPT-H1-START-YEAR     PIC 9(04).                                  
000260    05  FILLER                PIC X(04) VALUE SPACES.                     
000270    05  RPT-H1-LIT2           PIC X(06) VALUE                             
000280              'YEARS '.                                                   
000290    05  RPT-H1-YEARS          PIC ZZ9.                                    
000300    05  FILLER                PIC X(49) VALUE SPACES.                     
000310                                                                          
000320 01  RPT-HEADING-2.                                                       
000330    05  FILLER                PIC X(02) VALUE SPACES.                     
000340    05  RPT-H2-YEAR           PIC X(04) VALUE                             
000350              'YEAR'.                                                     
000360    05  FILLER                PIC X(02) VALUE SPACES.                     
000370    05  RPT-H2-NETWORTH       PIC X(19) VALUE                             
000380              '          NET WORTH'.                                      
000390    05  FILLER                PIC X(01) VALUE SPACES.                     
000400    05  RPT-H2-FREECASH       PIC X(19) VALUE                             
000410              '          FREE CASH'.                                      
000420    05  FILLER                PIC X(01) VALUE SPACES.                     
000430    05  RPT-H2-INVEST         PIC X(19) VALUE                             
000440              '        INVESTMENTS'.                                      
000450    05  FILLER                PIC X(01) VALUE SPACES.                     
000460    05  RPT-H2-TFSA           PIC X(19) VALUE                             
000470              '               TFSA'.                                      
000480    05  FILLER                PIC X(01) VALUE SPACES.                     
000490    05  RPT-H2-RRSP           PIC X(19) VALUE                             
000500              '               RRSP'.                                      
000510    05  FILLER                PIC X(01) VALUE SPACES.                     
000520    05  RPT-H2-UNREG          PIC X(19) VALUE                             
000530              '       UNREGISTERED'.                                      
000540    05  FILLER                PIC X(05) VALUE SPACES.                     
000550                                                                          
000560 01  RPT-DETAIL-LINE.                                                     
000570    05  FILLER                PIC X(02) VALUE SPACES.                     
000580    05  RPT-YEAR              PIC 9(04).                                  
000590    05  FILLER                PIC X(02) VALUE SPACES.                     
000600    05  RPT-NET-WORTH         PIC -$$$,$$$,$$$,$$9.99.                    
000610    05  FILLER                PIC X(01) VALUE SPACES.                     
000620    05  RPT-FREE-CASH         PIC -$$$,$$$,$$$,$$9.99.                    
000630    05  FILLER                PIC X(01) VALUE SPACES.                     
000640    05  RPT-INVESTMENTS       PIC -$$$,$$$,$$$,$$9.99.                    
000650    05  FILLER                PIC X(01) VALUE SPACES.                     
000660    05  RPT-TFSA              PIC -$$$,$$$,$$$,$$9.99.                    
000670    05  FILLER                PIC X(01) VALUE SPACES.                     
000680    05  RPT-RRSP              PIC -$$$,$$$,$$$,$$9.99.                    
000690    05  FILLER                PIC X(01) VALUE SPACES.                     
000700    05  RPT-UNREG             PIC -$$$,$$$,$$$,$$9.99.                    
000710    05  FILLER                PIC X(05) VALUE SPACES.                     
000720                                                                          
000730 01  RPT-TRAILER-LINE.                                                    
000740    05  FILLER                PIC X(05) VALUE SPACES.                     
000750    05  RPT-T-LIT1            PIC X(15) VALUE                             
000760              'YEARS PROCESSED'.                                          
000770    05  RPT-T-YEARS           PIC ZZ9.                                    
000780    05  FILLER                PIC X(04) VALUE SPACES.                     
000790    05  RPT-T-LIT2            PIC X(25) VALUE                             
000800              'FINAL YEAR-ZERO NET WORTH'.                                
000810    05  RPT-T-NET-WORTH       PIC -$$$,$$$,$$$,$$9.99.                    
000820    05  FILLER                PIC X(61) VALUE SPACES.                     
